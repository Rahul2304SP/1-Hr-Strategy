000100******************************************************************        
000200* Authors: R. Balsimelli, S. Urdaneta                                     
000300* Installation: MERIDIAN SECURITIES DATA PROCESSING                       
000400* Date-Written: 11-15-1988                                                
000500* Date-Compiled.                                                          
000600* Security: NONE.                                                         
000700* Purpose: VALIDA LOS OCHO CAMPOS REQUERIDOS DE UN REGISTRO DE            
000800*        : BARRA HORARIA ANTES DE QUE EL DRIVER LO ACUMULE A UN           
000900*        : TRADE.  DEVUELVE CODIGO DE VALIDACION 'S'/'N' Y, SI            
001000*        : CORRESPONDE, EL MOTIVO DEL RECHAZO.                            
001100* Tectonics: cobc                                                         
001200******************************************************************        
001300*    REGISTRO DE CAMBIOS                                                  
001400*    FECHA     PROG    TICKET     DESCRIPCION                             
001500*    --------  ------  ---------  --------------------------------        
001600*    11-15-88  RB      INIC-001   VERSION INICIAL.                        
001700*    04-02-89  SU      INIC-014   SE AGREGA CHEQUEO DE FORMATO DE         
001800*                                  FECHA (TRADE-DAY / SIGNAL-DAY).        
001900*    09-21-91  RB      REQ-0092   SE AGREGA CHEQUEO DE DIRECCION          
002000*                                  (SOLO 'buy' O 'short').                
002100*    02-03-94  SU      REQ-0201   SE AGREGA CHEQUEO DE ENTRY-PRICE        
002200*                                  DISTINTO DE CERO (DIVISOR).            
002300*    01-19-99  RB      Y2K-0007   REVISION DE FECHAS PARA EL SIGLO        
002400*                                  XXI - SIN IMPACTO, EL AAAA YA          
002500*                                  VIENE EN 4 DIGITOS.                    
002600*    08-30-02  SU      REQ-0388   SE AGREGA CHEQUEO NUMERICO DE           
002700*                                  OPEN/HIGH/LOW/CLOSE.                   
002800******************************************************************        
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID. TRDVALBR.                                                    
003100 AUTHOR. R. BALSIMELLI.                                                   
003200 INSTALLATION. MERIDIAN SECURITIES DATA PROCESSING.                       
003300 DATE-WRITTEN. 11-15-1988.                                                
003400 DATE-COMPILED.                                                           
003500 SECURITY. NONE.                                                          
003600******************************************************************        
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     CLASS DIRECCION-VALIDA IS 'b' 's'.                                   
004100******************************************************************        
004200 DATA DIVISION.                                                           
004300 WORKING-STORAGE SECTION.                                                 
004400*    UN CARACTER DE TRABAJO PARA AISLAR EL PRIMER BYTE DE                 
004500*    BAR-DIRECTION Y PROBARLO CONTRA LA CLASE DIRECCION-VALIDA.           
004600 01  WS-CAMPO-AUX              PIC X(01) VALUE SPACES.                    
004700 01  WS-CONTADORES.                                                       
004800     05  WS-CAMPOS-CHEQUEADOS  PIC 9(02) COMP VALUE ZERO.                 
004900     05  FILLER                PIC X(01).                                 
005000*    VISTA NUMERICA DEL CONTADOR PARA DISPLAY DE DEPURACION.              
005100 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.                           
005200     05  WS-CAMPOS-CHEQUEADOS-X PIC X(02).                                
005300     05  FILLER                PIC X(01).                                 
005400*    VISTA DEL PREFIJO DEL CODIGO DE ERROR, USADA PARA AGRUPAR            
005500*    RECHAZOS POR FAMILIA EN EL LISTADO DE AUDITORIA MENSUAL.             
005600 01  WS-MOTIVO-AUX              PIC X(20) VALUE SPACES.                   
005700 01  WS-MOTIVO-AUX-ALT REDEFINES WS-MOTIVO-AUX.                           
005800     05  WS-MOTIVO-AUX-PREFIJO PIC X(04).                                 
005900     05  FILLER                PIC X(16).                                 
006000*    RESERVADO PARA UN FUTURO CODIGO DE SEVERIDAD DE RECHAZO              
006100*    (HOY SOLO 'S'/'N'); LA VISTA NUMERICA QUEDA LISTA DESDE QUE          
006200*    SE PREVIO EL CAMPO, AUNQUE AUN NO SE USA EN NINGUN CHEQUEO.          
006300 01  WS-RESULTADO-AUX           PIC X(01) VALUE SPACES.                   
006400 01  WS-RESULTADO-AUX-ALT REDEFINES WS-RESULTADO-AUX.                     
006500     05  WS-RESULTADO-AUX-NUM  PIC 9(01).                                 
006600******************************************************************        
006700 LINKAGE SECTION.                                                         
006800     COPY TRDBAR.                                                         
006900 01  LK-VALIDACION-OUT.                                                   
007000     05  LK-VALIDACION-O       PIC X(01)       VALUE SPACES.              
007100         88  LK-BARRA-VALIDA              VALUE 'S'.                      
007200         88  LK-BARRA-INVALIDA            VALUE 'N'.                      
007300     05  LK-MOTIVO-ERROR-O.                                               
007400         10  LK-COD-ERROR-O    PIC X(20)       VALUE SPACES.              
007500         10  LK-DES-ERROR-O    PIC X(60)       VALUE SPACES.              
007600     05  FILLER                PIC X(01).                                 
007700******************************************************************        
007800 PROCEDURE DIVISION USING WS-BAR-RECORD, LK-VALIDACION-OUT.               
007900******************************************************************        
008000     PERFORM 1000-INICIAR-VALIDACION                                      
008100        THRU 1000-INICIAR-VALIDACION-FIN.                                 
008200                                                                          
008300     PERFORM 1200-VALIDAR-CAMPOS                                          
008400        THRU 1200-VALIDAR-CAMPOS-FIN.                                     
008500                                                                          
008600     EXIT PROGRAM.                                                        
008700*----------------------------------------------------------------*        
008800*    DEJA LA BARRA COMO VALIDA POR DEFECTO; LOS CHEQUEOS DE               
008900*    1200-VALIDAR-CAMPOS LA RECHAZAN SI CORRESPONDE.  SE LIMPIA           
009000*    EL MOTIVO ANTERIOR PARA QUE NO QUEDE UN CODIGO DE LA BARRA           
009100*    PREVIA SI ESTA BARRA RESULTA VALIDA.                                 
009200*----------------------------------------------------------------*        
009300 1000-INICIAR-VALIDACION.                                                 
009400                                                                          
009500     MOVE 'S'    TO LK-VALIDACION-O.                                      
009600     MOVE SPACES TO LK-MOTIVO-ERROR-O.                                    
009700                                                                          
009800 1000-INICIAR-VALIDACION-FIN.                                             
009900     EXIT.                                                                
010000*----------------------------------------------------------------*        
010100*    CORRE LOS CUATRO CHEQUEOS REQUERIDOS SOBRE LA BARRA, EN EL           
010200*    ORDEN EN QUE SE FUERON AGREGANDO POR TICKET (VER REGISTRO DE         
010300*    CAMBIOS).  CADA CHEQUEO SOLO CORRE SI LA BARRA SIGUE VALIDA          
010400*    HASTA ESE PUNTO (LK-BARRA-VALIDA), SALVO EL PRIMERO, QUE ES          
010500*    EL UNICO QUE PUEDE DEJAR CAMPOS NO NUMERICOS SIN CHEQUEAR.           
010600*----------------------------------------------------------------*        
010700 1200-VALIDAR-CAMPOS.                                                     
010800                                                                          
010900     ADD 1 TO WS-CAMPOS-CHEQUEADOS.                                       
011000                                                                          
011100*    CHEQUEO NUMERICO (REQ-0388); SI CUALQUIERA DE LOS CINCO              
011200*    CAMPOS DE PRECIO VIENE CON BASURA EN VEZ DE DIGITOS, EL              
011300*    COMPARE NUMERICO DE ABAJO (BAR-ENTRY-PRICE = ZEROES) PODRIA          
011400*    DAR RESULTADO IMPREDECIBLE, POR ESO VA PRIMERO.                      
011500     IF BAR-OPEN NOT NUMERIC OR                                           
011600        BAR-HIGH NOT NUMERIC OR                                           
011700        BAR-LOW NOT NUMERIC OR                                            
011800        BAR-CLOSE NOT NUMERIC OR                                          
011900        BAR-ENTRY-PRICE NOT NUMERIC                                       
012000         PERFORM 1210-RECHAZAR-NO-NUMERICO                                
012100            THRU 1210-RECHAZAR-NO-NUMERICO-FIN                            
012200     END-IF.                                                              
012300                                                                          
012400*    ENTRY-PRICE ES EL DIVISOR DE LOS PORCENTAJES QUE CALCULAN LOS        
012500*    CALCULADORES; SI VIENE EN CERO, DIVIDE POR CERO (REQ-0201).          
012600     IF LK-BARRA-VALIDA AND BAR-ENTRY-PRICE = ZEROES                      
012700         PERFORM 1220-RECHAZAR-ENTRY-CERO                                 
012800            THRU 1220-RECHAZAR-ENTRY-CERO-FIN                             
012900     END-IF.                                                              
013000                                                                          
013100*    SOLO SE MIRA EL PRIMER BYTE DE BAR-DIRECTION ('b' O 's') PARA        
013200*    ABARCAR 'buy  ' Y 'short' CON LA MISMA CLASE (REQ-0092).             
013300     MOVE BAR-DIRECTION(1:1) TO WS-CAMPO-AUX.                             
013400     IF LK-BARRA-VALIDA AND WS-CAMPO-AUX NOT DIRECCION-VALIDA             
013500         PERFORM 1230-RECHAZAR-DIRECCION                                  
013600            THRU 1230-RECHAZAR-DIRECCION-FIN                              
013700     END-IF.                                                              
013800                                                                          
013900*    TRADE-DAY Y SIGNAL-DAY SON LA CLAVE DE RUPTURA Y UN CAMPO DE         
014000*    SALIDA OBLIGATORIO RESPECTIVAMENTE; SE CHEQUEA SOLO QUE NO           
014100*    VENGAN EN BLANCO, NO EL FORMATO EXACTO AAAA-MM-DD (INIC-014).        
014200     IF LK-BARRA-VALIDA AND                                               
014300        (TDP-ANIO = SPACES OR TDP-MES = SPACES OR                         
014400         TDP-DIA = SPACES OR BAR-SIGNAL-DAY = SPACES)                     
014500         PERFORM 1240-RECHAZAR-FECHA                                      
014600            THRU 1240-RECHAZAR-FECHA-FIN                                  
014700     END-IF.                                                              
014800                                                                          
014900 1200-VALIDAR-CAMPOS-FIN.                                                 
015000     EXIT.                                                                
015100*----------------------------------------------------------------*        
015200*    RECHAZO POR CAMPO NO NUMERICO; EL MAS GRAVE DE LOS CUATRO,           
015300*    PORQUE SIGNIFICA QUE EL REGISTRO NO RESPETA EL LAYOUT FIJO.          
015400*----------------------------------------------------------------*        
015500 1210-RECHAZAR-NO-NUMERICO.                                               
015600                                                                          
015700     MOVE 'N'          TO LK-VALIDACION-O.                                
015800     MOVE 'CAMPO-NO-NUMERICO' TO LK-COD-ERROR-O.                          
015900     MOVE 'OPEN/HIGH/LOW/CLOSE/ENTRY-PRICE DEBEN SER NUMERICOS'           
016000                       TO LK-DES-ERROR-O.                                 
016100                                                                          
016200 1210-RECHAZAR-NO-NUMERICO-FIN.                                           
016300     EXIT.                                                                
016400*----------------------------------------------------------------*        
016500*    RECHAZO POR ENTRY-PRICE EN CERO (AGREGADO REQ-0201, VER              
016600*    TAMBIEN LA GUARDA POR LAS DUDAS EN TRDBUYCM/TRDSHTCM).               
016700*----------------------------------------------------------------*        
016800 1220-RECHAZAR-ENTRY-CERO.                                                
016900                                                                          
017000     MOVE 'N'          TO LK-VALIDACION-O.                                
017100     MOVE 'ENTRY-PRICE-CERO' TO LK-COD-ERROR-O.                           
017200     MOVE 'ENTRY-PRICE NO PUEDE SER CERO' TO LK-DES-ERROR-O.              
017300                                                                          
017400 1220-RECHAZAR-ENTRY-CERO-FIN.                                            
017500     EXIT.                                                                
017600*----------------------------------------------------------------*        
017700*    RECHAZO POR DIRECCION INVALIDA (AGREGADO REQ-0092; ANTES DE          
017800*    ESTE CHEQUEO UNA BARRA CON direction EN BLANCO SE ACUMULABA          
017900*    IGUAL Y PRODUCIA UN RESUMEN CON UNA TERCERA FILA FANTASMA).          
018000*----------------------------------------------------------------*        
018100 1230-RECHAZAR-DIRECCION.                                                 
018200                                                                          
018300     MOVE 'N'          TO LK-VALIDACION-O.                                
018400     MOVE 'DIRECCION-INVALIDA' TO LK-COD-ERROR-O.                         
018500     MOVE 'DIRECTION DEBE SER buy O short' TO LK-DES-ERROR-O.             
018600                                                                          
018700 1230-RECHAZAR-DIRECCION-FIN.                                             
018800     EXIT.                                                                
018900*----------------------------------------------------------------*        
019000*    RECHAZO POR FECHA INCOMPLETA (INIC-014); CUBRE TANTO EL              
019100*    TRADE-DAY (CLAVE DE RUPTURA DEL DRIVER) COMO EL SIGNAL-DAY.          
019200*----------------------------------------------------------------*        
019300 1240-RECHAZAR-FECHA.                                                     
019400                                                                          
019500     MOVE 'N'          TO LK-VALIDACION-O.                                
019600     MOVE 'FECHA-INCOMPLETA' TO LK-COD-ERROR-O.                           
019700     MOVE 'TRADE-DAY O SIGNAL-DAY VIENE EN BLANCO'                        
019800                       TO LK-DES-ERROR-O.                                 
019900                                                                          
020000 1240-RECHAZAR-FECHA-FIN.                                                 
020100     EXIT.                                                                
020200*----------------------------------------------------------------*        
020300 END PROGRAM TRDVALBR.                                                    
