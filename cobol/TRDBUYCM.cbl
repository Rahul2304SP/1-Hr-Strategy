000100******************************************************************        
000200* Authors: N. Berge, R. Garcia                                            
000300* Installation: MERIDIAN SECURITIES DATA PROCESSING                       
000400* Date-Written: 11-22-1988                                                
000500* Date-Compiled.                                                          
000600* Security: NONE.                                                         
000700* Purpose: CALCULA LAS METRICAS DE UN TRADE DE COMPRA (LONG) A            
000800*        : PARTIR DEL ENTRY-PRICE, EL EXIT-PRICE Y LOS EXTREMOS           
000900*        : ACUMULADOS POR EL DRIVER MIENTRAS LEIA LAS BARRAS DEL          
001000*        : TRADE.  FINAL-RETURN PUEDE SER NEGATIVO; MAX-RETURN Y          
001100*        : MAX-DRAWDOWN NUNCA SON NEGATIVOS.                              
001200* Tectonics: cobc                                                         
001300******************************************************************        
001400*    REGISTRO DE CAMBIOS                                                  
001500*    FECHA     PROG    TICKET     DESCRIPCION                             
001600*    --------  ------  ---------  --------------------------------        
001700*    11-22-88  NB      INIC-002   VERSION INICIAL (SOLO RET).             
001800*    03-10-89  RG      INIC-019   SE AGREGA MAX-RETURN Y                  
001900*                                  MAX-DRAWDOWN.                          
002000*    07-14-92  NB      REQ-0118   SE AGREGAN LOS PORCENTAJES SOBRE        
002100*                                  ENTRY-PRICE.                           
002200*    01-22-99  RG      Y2K-0009   REVISION GENERAL DE CAMPOS DE           
002300*                                  FECHA EN COPYBOOKS, SIN CAMBIOS        
002400*                                  EN ESTE PROGRAMA.                      
002500*    06-05-03  NB      REQ-0405   EL REDONDEO DE PCT PASA A               
002600*                                  ROUNDED (ANTES TRUNCABA).              
002700******************************************************************        
002800 IDENTIFICATION DIVISION.                                                 
002900 PROGRAM-ID. TRDBUYCM.                                                    
003000 AUTHOR. N. BERGE.                                                        
003100 INSTALLATION. MERIDIAN SECURITIES DATA PROCESSING.                       
003200 DATE-WRITTEN. 11-22-1988.                                                
003300 DATE-COMPILED.                                                           
003400 SECURITY. NONE.                                                          
003500******************************************************************        
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800*    CLASE USADA POR 1310-VERIFICAR-SIGNO PARA CHEQUEAR QUE EL            
003900*    SIGNO AUXILIAR DE LA EXCURSION QUEDO EN '+' O '-' DESPUES            
004000*    DEL COMPUTE; ESTE PROGRAMA NO TIENE ARCHIVOS PROPIOS.                
004100 SPECIAL-NAMES.                                                           
004200     CLASS SIGNO-VALIDO IS '+' '-'.                                       
004300******************************************************************        
004400 DATA DIVISION.                                                           
004500 WORKING-STORAGE SECTION.                                                 
004600*    CONTADOR DE LLAMADAS (UNA POR TRADE CERRADO DEL LADO                 
004700*    COMPRA) Y SUBINDICE DE LA TABLA DE RETORNO/PORCENTAJE.               
004800 01  WS-CONTADORES.                                                       
004900     05  WS-VECES-LLAMADO      PIC 9(07) COMP VALUE ZERO.                 
005000     05  WS-SUBINDICE          PIC 9(01) COMP VALUE ZERO.                 
005100     05  FILLER                PIC X(01).                                 
005200*    VISTA ALFANUMERICA DEL CONTADOR PARA DISPLAY DE DEPURACION.          
005300 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.                           
005400     05  WS-VECES-LLAMADO-X    PIC X(07).                                 
005500     05  WS-SUBINDICE-X        PIC X(01).                                 
005600     05  FILLER                PIC X(01).                                 
005700*    EXCURSION ES EL RESULTADO INTERMEDIO DE CADA COMPUTE DE              
005800*    1300-CALCULAR-METRICAS ANTES DE RECORTARLO A CERO SI SALE            
005900*    NEGATIVO; SIGNO-AUX ES SU SIGNO, VERIFICADO POR SEPARADO.            
006000 01  WS-CAMPOS-CALCULO.                                                   
006100     05  WS-EXCURSION          PIC S9(7)V9(4) VALUE ZERO.                 
006200     05  WS-SIGNO-AUX          PIC X(01)      VALUE SPACES.               
006300     05  FILLER                PIC X(01).                                 
006400*    VISTA PARA AISLAR EL SIGNO DEL CAMPO DE EXCURSION Y VALIDAR          
006500*    QUE EL COMPUTE NO DEJO EL CAMPO EN UN SIGNO INESPERADO.              
006600 01  WS-CAMPOS-CALCULO-ALT REDEFINES WS-CAMPOS-CALCULO.                   
006700     05  FILLER                PIC X(11).                                 
006800     05  WS-SIGNO-AUX-X        PIC X(01).                                 
006900     05  FILLER                PIC X(01).                                 
007000******************************************************************        
007100 LINKAGE SECTION.                                                         
007200*    EXTREMOS Y PRECIOS DEL TRADE, ARMADOS POR TRDWNBAT ANTES             
007300*    DEL CALL; LK-HORAS-CAPTURADAS VIENE PERO ESTE PROGRAMA NO            
007400*    LA USA (SOLO LA RECIBE PORQUE VIAJA EN EL MISMO GRUPO).              
007500 01  LK-METRICAS-ENTRADA.                                                 
007600     05  LK-ENTRY-PRICE        PIC S9(7)V9(4).                            
007700     05  LK-EXIT-PRICE         PIC S9(7)V9(4).                            
007800     05  LK-MAX-PRECIO         PIC S9(7)V9(4).                            
007900     05  LK-MIN-PRECIO         PIC S9(7)V9(4).                            
008000     05  LK-HORAS-CAPTURADAS   PIC 9(03).                                 
008100     05  FILLER                PIC X(01).                                 
008200*    LOS TRES RESULTADOS DEVUELTOS AL DRIVER, CADA UNO CON SU             
008300*    PORCENTAJE SOBRE ENTRY-PRICE.                                        
008400 01  LK-METRICAS-SALIDA.                                                  
008500     05  LK-FINAL-RETURN       PIC S9(7)V9(4).                            
008600     05  LK-FINAL-RETURN-PCT   PIC S9(5)V9(4).                            
008700     05  LK-MAX-RETURN         PIC S9(7)V9(4).                            
008800     05  LK-MAX-RETURN-PCT     PIC S9(5)V9(4).                            
008900     05  LK-MAX-DRAWDOWN       PIC S9(7)V9(4).                            
009000     05  LK-MAX-DRAWDOWN-PCT   PIC S9(5)V9(4).                            
009100     05  FILLER                PIC X(01).                                 
009200*    VISTA COMBINADA DE LOS TRES PARES RETORNO/PORCENTAJE, USADA          
009300*    POR 1400-CALC-PORCENTAJES PARA RECORRERLOS CON UN UNICO              
009400*    PARRAFO EN LUGAR DE REPETIR EL MISMO COMPUTE TRES VECES.             
009500 01  LK-METRICAS-SALIDA-TBL REDEFINES LK-METRICAS-SALIDA.                 
009600     05  LK-PAR-RETPCT OCCURS 3 TIMES.                                    
009700         10  LK-TBL-RETORNO    PIC S9(7)V9(4).                            
009800         10  LK-TBL-PORCENTAJE PIC S9(5)V9(4).                            
009900     05  FILLER                PIC X(01).                                 
010000******************************************************************        
010100*    SE LLAMA UNA VEZ POR TRADE DE COMPRA CERRADO, DESDE                  
010200*    2700-CERRAR-TRADE DE TRDWNBAT; DEVUELVE EL CONTROL CON               
010300*    EXIT PROGRAM, NUNCA CON STOP RUN.                                    
010400 PROCEDURE DIVISION USING LK-METRICAS-ENTRADA, LK-METRICAS-SALIDA.        
010500******************************************************************        
010600     ADD 1 TO WS-VECES-LLAMADO.                                           
010700                                                                          
010800     PERFORM 1100-INICIAR-SALIDA                                          
010900        THRU 1100-INICIAR-SALIDA-FIN.                                     
011000                                                                          
011100     PERFORM 1300-CALCULAR-METRICAS                                       
011200        THRU 1300-CALCULAR-METRICAS-FIN.                                  
011300                                                                          
011400     PERFORM 1400-CALC-PORCENTAJES                                        
011500        THRU 1400-CALC-PORCENTAJES-FIN.                                   
011600                                                                          
011700     EXIT PROGRAM.                                                        
011800*----------------------------------------------------------------*        
011900*    LIMPIA LA SALIDA DE LA LLAMADA ANTERIOR ANTES DE CALCULAR            
012000*    LA DE ESTE TRADE; EVITA QUE UN CAMPO SIN TOCAR ARRASTRE EL           
012100*    VALOR DEL TRADE PREVIO.                                              
012200*----------------------------------------------------------------*        
012300 1100-INICIAR-SALIDA.                                                     
012400                                                                          
012500     INITIALIZE LK-METRICAS-SALIDA.                                       
012600                                                                          
012700 1100-INICIAR-SALIDA-FIN.                                                 
012800     EXIT.                                                                
012900*----------------------------------------------------------------*        
013000*    final_return = exit_price - entry_price (PUEDE SER NEGATIVO).        
013100*    max_return    = max(0, max_precio - entry_price).                    
013200*    max_drawdown  = max(0, entry_price - min_precio).                    
013300*----------------------------------------------------------------*        
013400 1300-CALCULAR-METRICAS.                                                  
013500                                                                          
013600*    RETORNO FINAL; PUEDE SER NEGATIVO, NO SE RECORTA A CERO.             
013700     COMPUTE LK-FINAL-RETURN ROUNDED =                                    
013800             LK-EXIT-PRICE - LK-ENTRY-PRICE.                              
013900                                                                          
014000*    MAX-RETURN: MAYOR GANANCIA FLOTANTE VISTA DURANTE EL TRADE;          
014100*    SI max_precio QUEDO POR DEBAJO DE ENTRY-PRICE LA EXCURSION           
014200*    SALE NEGATIVA Y SE RECORTA A CERO (NO HUBO GANANCIA NUNCA).          
014300     COMPUTE WS-EXCURSION ROUNDED =                                       
014400             LK-MAX-PRECIO - LK-ENTRY-PRICE.                              
014500     PERFORM 1310-VERIFICAR-SIGNO                                         
014600        THRU 1310-VERIFICAR-SIGNO-FIN.                                    
014700     IF WS-EXCURSION > ZERO                                               
014800         MOVE WS-EXCURSION TO LK-MAX-RETURN                               
014900     ELSE                                                                 
015000         MOVE ZERO TO LK-MAX-RETURN                                       
015100     END-IF.                                                              
015200                                                                          
015300*    MAX-DRAWDOWN: MAYOR PERDIDA FLOTANTE; MISMA LOGICA DE                
015400*    RECORTE A CERO QUE MAX-RETURN, CON min_precio EN VEZ DE              
015500*    max_precio.                                                          
015600     COMPUTE WS-EXCURSION ROUNDED =                                       
015700             LK-ENTRY-PRICE - LK-MIN-PRECIO.                              
015800     PERFORM 1310-VERIFICAR-SIGNO                                         
015900        THRU 1310-VERIFICAR-SIGNO-FIN.                                    
016000     IF WS-EXCURSION > ZERO                                               
016100         MOVE WS-EXCURSION TO LK-MAX-DRAWDOWN                             
016200     ELSE                                                                 
016300         MOVE ZERO TO LK-MAX-DRAWDOWN                                     
016400     END-IF.                                                              
016500                                                                          
016600 1300-CALCULAR-METRICAS-FIN.                                              
016700     EXIT.                                                                
016800*----------------------------------------------------------------*        
016900*    EL SIGNO DE LA EXCURSION RECIEN CALCULADA DEBE SER + O -;            
017000*    SI EL COMPILADOR DEJARA UN BLANCO EL LISTADO DE AUDITORIA LO         
017100*    MARCA DE INMEDIATO (INCIDENTE DE 1994, VER REQ-0118).                
017200*----------------------------------------------------------------*        
017300 1310-VERIFICAR-SIGNO.                                                    
017400                                                                          
017500*    CERO SE TRATA COMO POSITIVO, NO GENERA DISPLAY.                      
017600     IF WS-EXCURSION < ZERO                                               
017700         MOVE '-' TO WS-SIGNO-AUX                                         
017800     ELSE                                                                 
017900         MOVE '+' TO WS-SIGNO-AUX                                         
018000     END-IF.                                                              
018100                                                                          
018200*    ESTE IF NUNCA DEBERIA DISPARAR (WS-SIGNO-AUX SOLO SE LLENA           
018300*    CON '+' O '-' ARRIBA); QUEDA COMO RED DE SEGURIDAD DESDE             
018400*    EL INCIDENTE DE 1994.                                                
018500     IF WS-SIGNO-AUX-X NOT SIGNO-VALIDO                                   
018600         DISPLAY 'TRDBUYCM: SIGNO INESPERADO EN EXCURSION'                
018700     END-IF.                                                              
018800                                                                          
018900 1310-VERIFICAR-SIGNO-FIN.                                                
019000     EXIT.                                                                
019100*----------------------------------------------------------------*        
019200*    CALCULA LOS TRES PORCENTAJES SOBRE ENTRY-PRICE RECORRIENDO           
019300*    LA TABLA LK-PAR-RETPCT; SI ENTRY-PRICE VIENE EN CERO NO SE           
019400*    DIVIDE (EL DRIVER YA LO RECHAZA ANTES DE LLAMAR A ESTE               
019500*    PROGRAMA, PERO SE DEJA LA GUARDA POR LAS DUDAS).                     
019600*----------------------------------------------------------------*        
019700 1400-CALC-PORCENTAJES.                                                   
019800                                                                          
019900*    LAS TRES OCURRENCIAS DE LK-PAR-RETPCT SON, EN ORDEN,                 
020000*    FINAL-RETURN, MAX-RETURN Y MAX-DRAWDOWN.                             
020100     IF LK-ENTRY-PRICE NOT = ZERO                                         
020200         PERFORM 1410-CALC-UN-PORCENTAJE                                  
020300            THRU 1410-CALC-UN-PORCENTAJE-FIN                              
020400           VARYING WS-SUBINDICE FROM 1 BY 1                               
020500             UNTIL WS-SUBINDICE > 3                                       
020600     END-IF.                                                              
020700                                                                          
020800 1400-CALC-PORCENTAJES-FIN.                                               
020900     EXIT.                                                                
021000*----------------------------------------------------------------*        
021100*    PORCENTAJE = RETORNO / ENTRY-PRICE * 100, REDONDEADO                 
021200*    (REQ-0405; ANTES DE ESE TICKET EL COMPUTE TRUNCABA).                 
021300*----------------------------------------------------------------*        
021400 1410-CALC-UN-PORCENTAJE.                                                 
021500                                                                          
021600     COMPUTE LK-TBL-PORCENTAJE(WS-SUBINDICE) ROUNDED =                    
021700         (LK-TBL-RETORNO(WS-SUBINDICE) / LK-ENTRY-PRICE) * 100.           
021800                                                                          
021900 1410-CALC-UN-PORCENTAJE-FIN.                                             
022000     EXIT.                                                                
022100*----------------------------------------------------------------*        
022200 END PROGRAM TRDBUYCM.                                                    
