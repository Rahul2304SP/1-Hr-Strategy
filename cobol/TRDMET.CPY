000100*----------------------------------------------------------------*        
000200*  TRDMET.CPY                                                             
000300*  LAYOUT DE LOS REGISTROS DE SALIDA DE METRICAS POR TRADE Y DEL          
000400*  RESUMEN POR LADO (COMPRA / VENTA EN CORTO).  LINEA DE                  
000500*  ENCABEZADO MAS UNA LINEA DE DETALLE POR TRADE, Y PARA EL               
000600*  RESUMEN UNA LINEA DE ENCABEZADO MAS LAS DOS FILAS (COMPRA,             
000700*  VENTA).                                                                
000800*----------------------------------------------------------------*        
000900*    ENCABEZADO DE COLUMNAS DEL ARCHIVO DE METRICAS; SE GRABA UNA         
001000*    SOLA VEZ AL ABRIR EL ARCHIVO DE CADA LADO, AUN SI EL LADO            
001100*    TERMINA SIN NINGUN TRADE (REQUISITO DE CONTROL DE CALIDAD).          
001200 01  WS-MET-ENCABEZADO.                                                   
001300     05  FILLER                PIC X(10) VALUE 'TRADE-DAY '.              
001400     05  FILLER                PIC X(02) VALUE SPACES.                    
001500     05  FILLER                PIC X(10) VALUE 'SIGNAL-DAY'.              
001600     05  FILLER                PIC X(02) VALUE SPACES.                    
001700     05  FILLER                PIC X(05) VALUE 'DIR  '.                   
001800     05  FILLER                PIC X(02) VALUE SPACES.                    
001900     05  FILLER                PIC X(13) VALUE 'ENTRY-PRICE  '.           
002000     05  FILLER                PIC X(02) VALUE SPACES.                    
002100     05  FILLER                PIC X(13) VALUE 'EXIT-PRICE   '.           
002200     05  FILLER                PIC X(02) VALUE SPACES.                    
002300     05  FILLER                PIC X(13) VALUE 'FINAL-RETURN '.           
002400     05  FILLER                PIC X(02) VALUE SPACES.                    
002500     05  FILLER                PIC X(11) VALUE 'FINRET-PCT '.             
002600     05  FILLER                PIC X(02) VALUE SPACES.                    
002700     05  FILLER                PIC X(13) VALUE 'MAX-RETURN   '.           
002800     05  FILLER                PIC X(02) VALUE SPACES.                    
002900     05  FILLER                PIC X(11) VALUE 'MAXRET-PCT '.             
003000     05  FILLER                PIC X(02) VALUE SPACES.                    
003100     05  FILLER                PIC X(13) VALUE 'MAX-DRAWDOWN '.           
003200     05  FILLER                PIC X(02) VALUE SPACES.                    
003300     05  FILLER                PIC X(11) VALUE 'MAXDD-PCT  '.             
003400     05  FILLER                PIC X(02) VALUE SPACES.                    
003500     05  FILLER                PIC X(03) VALUE 'HRS'.                     
003600*----------------------------------------------------------------*        
003700*    LINEA DE DETALLE, UNA POR TRADE CERRADO.  LOS CAMPOS SE              
003800*    ESCRIBEN CON SIGNO EDITADO (PIC -9...) PORQUE EL ARCHIVO SALE        
003900*    DIRECTO A LISTADO/PLANILLA, NO SE RELEE POR OTRO PROGRAMA.           
004000*----------------------------------------------------------------*        
004100 01  WS-MET-DETALLE.                                                      
004200*    FECHA DEL TRADE, TOMADA DE LA PRIMERA BARRA (CLAVE DE CORTE).        
004300     05  MET-TRADE-DAY         PIC X(10).                                 
004400     05  FILLER                PIC X(02) VALUE SPACES.                    
004500*    FECHA EN QUE SE GENERO LA SENAL.                                     
004600     05  MET-SIGNAL-DAY        PIC X(10).                                 
004700     05  FILLER                PIC X(02) VALUE SPACES.                    
004800*    'buy  ' O 'short', TOMADO DE LA PRIMERA BARRA DEL TRADE.             
004900     05  MET-DIRECTION         PIC X(05).                                 
005000     05  FILLER                PIC X(02) VALUE SPACES.                    
005100*    PRECIO DE ENTRADA (PRIMERA BARRA) Y DE SALIDA (ULTIMA BARRA).        
005200     05  MET-ENTRY-PRICE       PIC -9(7).9(4).                            
005300     05  FILLER                PIC X(02) VALUE SPACES.                    
005400     05  MET-EXIT-PRICE        PIC -9(7).9(4).                            
005500     05  FILLER                PIC X(02) VALUE SPACES.                    
005600*    GANANCIA/PERDIDA FINAL DEL TRADE Y SU PORCENTAJE SOBRE EL            
005700*    ENTRY-PRICE; PUEDE SER NEGATIVO (VER TRDBUYCM/TRDSHTCM).             
005800     05  MET-FINAL-RETURN      PIC -9(7).9(4).                            
005900     05  FILLER                PIC X(02) VALUE SPACES.                    
006000     05  MET-FINAL-RETURN-PCT  PIC -9(5).9(4).                            
006100     05  FILLER                PIC X(02) VALUE SPACES.                    
006200*    MAXIMA GANANCIA FLOTANTE DURANTE EL TRADE (NUNCA NEGATIVA).          
006300     05  MET-MAX-RETURN        PIC -9(7).9(4).                            
006400     05  FILLER                PIC X(02) VALUE SPACES.                    
006500     05  MET-MAX-RETURN-PCT    PIC -9(5).9(4).                            
006600     05  FILLER                PIC X(02) VALUE SPACES.                    
006700*    MAXIMA PERDIDA FLOTANTE DURANTE EL TRADE (NUNCA NEGATIVA).           
006800     05  MET-MAX-DRAWDOWN      PIC -9(7).9(4).                            
006900     05  FILLER                PIC X(02) VALUE SPACES.                    
007000     05  MET-MAX-DRAWDOWN-PCT  PIC -9(5).9(4).                            
007100     05  FILLER                PIC X(02) VALUE SPACES.                    
007200*    CANTIDAD DE BARRAS HORARIAS QUE TUVO EL TRADE.                       
007300     05  MET-HOURS-CAPTURED    PIC 9(03).                                 
007400*----------------------------------------------------------------*        
007500*  VISTA ALTERNATIVA PARA PROBAR SI LA LINEA DE DETALLE QUEDO EN          
007600*  CEROS/BLANCOS ANTES DE GRABAR (CONTROL DE EMISION EN BLANCO).          
007700*  AGREGADA 11-08-99 POR PEDIDO DE CONTROL DE CALIDAD.                    
007800*----------------------------------------------------------------*        
007900 01  WS-MET-DETALLE-ALT REDEFINES WS-MET-DETALLE.                         
008000     05  MDA-ENCABEZADO        PIC X(31).                                 
008100     05  MDA-VALORES           PIC X(114).                                
008200     05  MDA-HORAS             PIC X(03).                                 
008300*----------------------------------------------------------------*        
008400*    ENCABEZADO DE COLUMNAS DEL ARCHIVO DE RESUMEN; UNICA LINEA DE        
008500*    TITULOS SEGUIDA POR LAS DOS FILAS DE DETALLE (COMPRA, VENTA).        
008600 01  WS-SUM-ENCABEZADO.                                                   
008700     05  FILLER                PIC X(05) VALUE 'DIR  '.                   
008800     05  FILLER                PIC X(02) VALUE SPACES.                    
008900     05  FILLER                PIC X(05) VALUE 'CANT '.                   
009000     05  FILLER                PIC X(02) VALUE SPACES.                    
009100     05  FILLER                PIC X(15) VALUE 'SUM-FINAL-RET  '.         
009200     05  FILLER                PIC X(02) VALUE SPACES.                    
009300     05  FILLER                PIC X(15) VALUE 'SUM-MAX-RET    '.         
009400     05  FILLER                PIC X(02) VALUE SPACES.                    
009500     05  FILLER                PIC X(15) VALUE 'SUM-MAX-DD     '.         
009600     05  FILLER                PIC X(02) VALUE SPACES.                    
009700     05  FILLER                PIC X(13) VALUE 'AVG-FINAL-RET'.           
009800     05  FILLER                PIC X(02) VALUE SPACES.                    
009900     05  FILLER                PIC X(13) VALUE 'AVG-MAX-RET  '.           
010000     05  FILLER                PIC X(02) VALUE SPACES.                    
010100     05  FILLER                PIC X(13) VALUE 'AVG-MAX-DD   '.           
010200*----------------------------------------------------------------*        
010300*    UNA DE LAS DOS FILAS DEL RESUMEN (COMPRA O VENTA); LAS SUMAS         
010400*    SE ACUMULAN TRADE POR TRADE EN EL DRIVER Y LOS PROMEDIOS SE          
010500*    CALCULAN UNA SOLA VEZ AL CIERRE DE LA CORRIDA.                       
010600*----------------------------------------------------------------*        
010700 01  WS-SUM-DETALLE.                                                      
010800     05  SUM-DIRECTION         PIC X(05).                                 
010900     05  FILLER                PIC X(02) VALUE SPACES.                    
011000*    CANTIDAD DE TRADES DE ESTE LADO (DIVISOR DE LOS PROMEDIOS).          
011100     05  SUM-TRADE-COUNT       PIC 9(05).                                 
011200     05  FILLER                PIC X(02) VALUE SPACES.                    
011300*    SUMAS DEL LADO; SE ENSANCHAN A 9 ENTEROS PORQUE SON LA SUMA          
011400*    DE MUCHOS TRADES Y EL CAMPO DE TRADE NO ALCANZARIA.                  
011500     05  SUM-FINAL-RETURN      PIC -9(9).9(4).                            
011600     05  FILLER                PIC X(02) VALUE SPACES.                    
011700     05  SUM-MAX-RETURN        PIC -9(9).9(4).                            
011800     05  FILLER                PIC X(02) VALUE SPACES.                    
011900     05  SUM-MAX-DRAWDOWN      PIC -9(9).9(4).                            
012000     05  FILLER                PIC X(02) VALUE SPACES.                    
012100*    PROMEDIOS = SUMA / CANTIDAD, REDONDEADOS; CERO SI NO HUBO            
012200*    TRADES EN EL LADO (VER 3310-CALC-PROMEDIOS EN TRDWNBAT).             
012300     05  SUM-AVG-FINAL-RETURN  PIC -9(7).9(4).                            
012400     05  FILLER                PIC X(02) VALUE SPACES.                    
012500     05  SUM-AVG-MAX-RETURN    PIC -9(7).9(4).                            
012600     05  FILLER                PIC X(02) VALUE SPACES.                    
012700     05  SUM-AVG-MAX-DRAWDOWN  PIC -9(7).9(4).                            
012800*----------------------------------------------------------------*        
012900*  VISTA ALTERNATIVA DE LA FILA DE RESUMEN PARA DEPURACION EN             
013000*  PANTALLA (SOLO TOTALES, SIN PROMEDIOS).  AGREGADA 03-03-99.            
013100*----------------------------------------------------------------*        
013200 01  WS-SUM-DETALLE-ALT REDEFINES WS-SUM-DETALLE.                         
013300     05  SDA-ENCABEZADO        PIC X(12).                                 
013400     05  SDA-TOTALES           PIC X(53).                                 
013500     05  SDA-PROMEDIOS         PIC X(43).                                 
