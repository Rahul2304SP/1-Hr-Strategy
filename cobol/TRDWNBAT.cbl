000100******************************************************************        
000200* Authors: N. Berge, C. Perdiguera, R. Balsimelli, R. Garcia,             
000300*          S. Urdaneta.                                                   
000400* Installation: MERIDIAN SECURITIES DATA PROCESSING                       
000500* Date-Written: 11-08-1988                                                
000600* Date-Compiled.                                                          
000700* Security: NONE.                                                         
000800* Purpose: ANALISIS DE LA VENTANA DE UNA HORA DE LA ESTRATEGIA            
000900*        : INTRADIA.  LEE LAS BARRAS HORARIAS DE CADA TRADE DE            
001000*        : COMPRA Y DE VENTA EN CORTO, CALCULA EL RETORNO FINAL,          
001100*        : EL MAX-RETURN Y EL MAX-DRAWDOWN DE CADA TRADE, GRABA UN        
001200*        : ARCHIVO DE METRICAS POR LADO Y UN RESUMEN DE DOS FILAS         
001300*        : (COMPRA, VENTA).  NO HACE SORT NI MERGE DE LOS                 
001400*        : ARCHIVOS DE ENTRADA; LLEGAN PRESECUENCIADOS POR UN             
001500*        : PASO ANTERIOR DEL JCL.                                         
001600* Tectonics: cobc                                                         
001700******************************************************************        
001800*    REGISTRO DE CAMBIOS                                                  
001900*    FECHA     PROG    TICKET     DESCRIPCION                             
002000*    --------  ------  ---------  --------------------------------        
002100*    11-08-88  NB      INIC-001   VERSION INICIAL, SOLO LADO              
002200*                                  COMPRA.                                
002300*    11-22-88  NB      INIC-004   SE AGREGA EL LADO VENTA EN CORTO        
002400*                                  Y EL CALL A TRDSHTCM.                  
002500*    04-02-89  CP      INIC-015   SE AGREGA LA VALIDACION DE CADA         
002600*                                  BARRA VIA TRDVALBR.                    
002700*    09-21-91  RB      REQ-0093   SE AGREGA EL RESUMEN DE DOS             
002800*                                  FILAS CON SUMAS Y PROMEDIOS.           
002900*    02-03-94  SU      REQ-0202   SE AGREGA EL ABEND DE TRADE SIN         
003000*                                  BARRAS (CONTROL DE INTEGRIDAD).        
003100*    01-19-99  RB      Y2K-0008   REVISION DE FECHAS PARA EL SIGLO        
003200*                                  XXI - TRADE-DAY Y SIGNAL-DAY YA        
003300*                                  VIENEN EN AAAA-MM-DD DE 4 DIG.         
003400*    08-30-02  SU      REQ-0389   SE AGREGA EL MENSAJE DE FIN DE          
003500*                                  CORRIDA CON LA UBICACION DE LOS        
003600*                                  ARCHIVOS DE SALIDA.                    
003700*    06-05-03  NB      REQ-0406   LOS PROMEDIOS DEL RESUMEN PASAN         
003800*                                  A ROUNDED (ANTES TRUNCABAN).           
003900*    09-14-04  CP      REQ-0410   SE AGREGA INITIALIZE DE                 
004000*                                  WS-TRADE-ACTUAL AL PASAR A             
004100*                                  LADO VENTA; EL TRADE DE COMPRA         
004200*                                  QUEDABA VIVO Y SE CERRABA UN           
004300*                                  FANTASMA EN VENTA CON LOS              
004400*                                  EXTREMOS DE COMPRA.                    
004500******************************************************************        
004600 IDENTIFICATION DIVISION.                                                 
004700 PROGRAM-ID. TRDWNBAT.                                                    
004800 AUTHOR. N. BERGE.                                                        
004900 INSTALLATION. MERIDIAN SECURITIES DATA PROCESSING.                       
005000 DATE-WRITTEN. 11-08-1988.                                                
005100 DATE-COMPILED.                                                           
005200 SECURITY. NONE.                                                          
005300*----------------------------------------------------------------*        
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600*    LADO-VALIDO CUBRE EL PRIMER BYTE DE 'buy  ' Y 'short' PARA           
005700*    EL CONTROL DE INTEGRIDAD DE 1400-VALIDAR-LADO.  UPSI-0 ES            
005800*    EL SWITCH DE VOLCADO DE DEPURACION QUE PRENDE EL JCL EN              
005900*    CORRIDAS DE PRUEBA (NUNCA EN PRODUCCION).                            
006000 SPECIAL-NAMES.                                                           
006100     CLASS LADO-VALIDO IS 'b' 's'                                         
006200     UPSI-0 IS SW-MODO-DEPURACION.                                        
006300                                                                          
006400 INPUT-OUTPUT SECTION.                                                    
006500                                                                          
006600 FILE-CONTROL.                                                            
006700                                                                          
006800*    BARRAS DEL LADO COMPRA, PRESECUENCIADAS POR TRADE-DAY.               
006900     SELECT ENT-BARRAS-COMPRA                                             
007000         ASSIGN TO 'BARRAS.COMPRA'                                        
007100         ORGANIZATION IS LINE SEQUENTIAL                                  
007200         FILE STATUS IS FS-BARRAS-COMPRA.                                 
007300                                                                          
007400*    BARRAS DEL LADO VENTA EN CORTO, MISMO LAYOUT QUE COMPRA.             
007500     SELECT ENT-BARRAS-VENTA                                              
007600         ASSIGN TO 'BARRAS.VENTA'                                         
007700         ORGANIZATION IS LINE SEQUENTIAL                                  
007800         FILE STATUS IS FS-BARRAS-VENTA.                                  
007900                                                                          
008000*    METRICAS POR TRADE CERRADO DEL LADO COMPRA.                          
008100     SELECT SAL-METRICAS-COMPRA                                           
008200         ASSIGN TO 'METRICAS.COMPRA'                                      
008300         ORGANIZATION IS LINE SEQUENTIAL                                  
008400         FILE STATUS IS FS-MET-COMPRA.                                    
008500                                                                          
008600*    METRICAS POR TRADE CERRADO DEL LADO VENTA.                           
008700     SELECT SAL-METRICAS-VENTA                                            
008800         ASSIGN TO 'METRICAS.VENTA'                                       
008900         ORGANIZATION IS LINE SEQUENTIAL                                  
009000         FILE STATUS IS FS-MET-VENTA.                                     
009100                                                                          
009200*    RESUMEN DE DOS FILAS (COMPRA, VENTA) CON SUMAS Y                     
009300*    PROMEDIOS DE TODA LA CORRIDA (REQ-0093).                             
009400     SELECT SAL-RESUMEN                                                   
009500         ASSIGN TO 'RESUMEN.TRADES'                                       
009600         ORGANIZATION IS LINE SEQUENTIAL                                  
009700         FILE STATUS IS FS-RESUMEN.                                       
009800*----------------------------------------------------------------*        
009900 DATA DIVISION.                                                           
010000                                                                          
010100 FILE SECTION.                                                            
010200                                                                          
010300*    UNA BARRA POR RENGLON; EL ARCHIVO VIENE PRESECUENCIADO POR           
010400*    TRADE-DAY POR UN PASO ANTERIOR DEL JCL (NO SE HACE SORT).            
010500*    LAYOUT IDENTICO AL DE TRDBAR.CPY, CON PREFIJO ENC- PROPIO            
010600*    DEL FD DE ENTRADA (EL AREA DE TRABAJO WS-BAR-RECORD DE               
010700*    TRDBAR SE LLENA POR MOVE CAMPO A CAMPO EN 2200-LEER-BARRA).          
010800 FD  ENT-BARRAS-COMPRA.                                                   
010900 01  WS-ENT-BARRA-COMPRA.                                                 
011000     05  ENC-OPEN              PIC S9(7)V9(4)                             
011100                                SIGN LEADING SEPARATE.                    
011200     05  ENC-HIGH              PIC S9(7)V9(4)                             
011300                                SIGN LEADING SEPARATE.                    
011400     05  ENC-LOW               PIC S9(7)V9(4)                             
011500                                SIGN LEADING SEPARATE.                    
011600     05  ENC-CLOSE             PIC S9(7)V9(4)                             
011700                                SIGN LEADING SEPARATE.                    
011800     05  ENC-DIRECTION         PIC X(05).                                 
011900     05  ENC-ENTRY-PRICE       PIC S9(7)V9(4)                             
012000                                SIGN LEADING SEPARATE.                    
012100     05  ENC-TRADE-DAY         PIC X(10).                                 
012200     05  ENC-SIGNAL-DAY        PIC X(10).                                 
012300     05  FILLER                PIC X(15).                                 
012400                                                                          
012500*    MISMO LAYOUT, PREFIJO ENV- PARA EL LADO VENTA EN CORTO.              
012600 FD  ENT-BARRAS-VENTA.                                                    
012700 01  WS-ENT-BARRA-VENTA.                                                  
012800     05  ENV-OPEN              PIC S9(7)V9(4)                             
012900                                SIGN LEADING SEPARATE.                    
013000     05  ENV-HIGH              PIC S9(7)V9(4)                             
013100                                SIGN LEADING SEPARATE.                    
013200     05  ENV-LOW               PIC S9(7)V9(4)                             
013300                                SIGN LEADING SEPARATE.                    
013400     05  ENV-CLOSE             PIC S9(7)V9(4)                             
013500                                SIGN LEADING SEPARATE.                    
013600     05  ENV-DIRECTION         PIC X(05).                                 
013700     05  ENV-ENTRY-PRICE       PIC S9(7)V9(4)                             
013800                                SIGN LEADING SEPARATE.                    
013900     05  ENV-TRADE-DAY         PIC X(10).                                 
014000     05  ENV-SIGNAL-DAY        PIC X(10).                                 
014100     05  FILLER                PIC X(15).                                 
014200                                                                          
014300*    SALIDA PLANA; SE GRABA DESDE WS-MET-DETALLE/ENCABEZADO DE            
014400*    TRDMET.CPY POR MOVE, COMO EN EL RESTO DE LOS ARCHIVOS DE             
014500*    ESTE SHOP (NO SE DEFINE EL FD CON LOS CAMPOS DESGLOSADOS).           
014600 FD  SAL-METRICAS-COMPRA.                                                 
014700 01  WS-SAL-METRICAS-COMPRA    PIC X(148).                                
014800                                                                          
014900*    IDEM METRICAS.COMPRA, PARA EL LADO VENTA EN CORTO.                   
015000 FD  SAL-METRICAS-VENTA.                                                  
015100 01  WS-SAL-METRICAS-VENTA     PIC X(148).                                
015200                                                                          
015300*    RESUMEN DE DOS FILAS; SE GRABA DESDE WS-SUM-DETALLE DE               
015400*    TRDMET.CPY EN 3300-ARMAR-RESUMEN.                                    
015500 FD  SAL-RESUMEN.                                                         
015600 01  WS-SAL-RESUMEN            PIC X(108).                                
015700*----------------------------------------------------------------*        
015800 WORKING-STORAGE SECTION.                                                 
015900*----------------------------------------------------------------*        
016000*    FORMATO DE LOS ARCHIVOS DE SALIDA DE METRICAS Y RESUMEN;             
016100*    COMPARTIDO CON TRDBUYCM/TRDSHTCM VIA LOS CAMPOS LK- DE LA            
016200*    LINKAGE SECTION, NO VIA ESTA COPY (NO SE PASA POR CALL).             
016300*----------------------------------------------------------------*        
016400     COPY TRDMET.                                                         
016500                                                                          
016600*----------------------------------------------------------------*        
016700*    AREA DE TRABAJO DE LA BARRA ACTUAL, INDEPENDIENTE DEL LADO           
016800*    QUE SE ESTE PROCESANDO.  2200-LEER-BARRA LA LLENA DESDE EL           
016900*    FD QUE CORRESPONDA Y 2300-VALIDAR-BARRA LA PASA ENTERA A             
017000*    TRDVALBR POR CALL.                                                   
017100*----------------------------------------------------------------*        
017200     COPY TRDBAR.                                                         
017300*----------------------------------------------------------------*        
017400*    UN FILE STATUS POR ARCHIVO, CON SUS 88 DE OK/EOF; LOS                
017500*    ARCHIVOS DE SALIDA NO NECESITAN 88 DE EOF PORQUE SOLO SE             
017600*    ESCRIBEN, NUNCA SE LEEN EN ESTE PROGRAMA.                            
017700 01  FS-STATUS.                                                           
017800     05  FS-BARRAS-COMPRA           PIC X(02).                            
017900         88  FS-BCO-OK                       VALUE '00'.                  
018000         88  FS-BCO-EOF                      VALUE '10'.                  
018100     05  FS-BARRAS-VENTA            PIC X(02).                            
018200         88  FS-BVE-OK                       VALUE '00'.                  
018300         88  FS-BVE-EOF                      VALUE '10'.                  
018400     05  FS-MET-COMPRA              PIC X(02).                            
018500         88  FS-MCO-OK                       VALUE '00'.                  
018600     05  FS-MET-VENTA               PIC X(02).                            
018700         88  FS-MVE-OK                       VALUE '00'.                  
018800     05  FS-RESUMEN                 PIC X(02).                            
018900         88  FS-RES-OK                       VALUE '00'.                  
019000     05  FILLER                     PIC X(10).                            
019100*----------------------------------------------------------------*        
019200*    SWITCH DE LADO EN PROCESO (COMPRA / VENTA EN CORTO) Y FIN DE         
019300*    LADO; LA CORRIDA PROCESA EL LADO COMPLETO DE COMPRA Y LUEGO          
019400*    EL LADO COMPLETO DE VENTA, USANDO LOS MISMOS PARRAFOS.               
019500*----------------------------------------------------------------*        
019600 01  WS-CONTROL-LADO.                                                     
019700*    WS-LADO MANDA EN TODOS LOS EVALUATE TRUE DEL PROGRAMA QUE            
019800*    DISTINGUEN COMPRA DE VENTA (LECTURA DE BARRA, CALL A LA              
019900*    CALCULADORA, ACUMULACION DE RESUMEN, ETC).                           
020000     05  WS-LADO                    PIC X(05) VALUE SPACES.               
020100         88  WS-LADO-COMPRA                  VALUE 'buy  '.               
020200         88  WS-LADO-VENTA                   VALUE 'short'.               
020300*    SE PRENDE CUANDO 2200-LEER-BARRA PEGA EOF EN EL ARCHIVO DEL          
020400*    LADO EN CURSO; CORTA EL PERFORM UNTIL DE 2000-PROCESAR-LADO.         
020500     05  WS-FIN-LADO                PIC X(01) VALUE 'N'.                  
020600         88  WS-FIN-LADO-SI                  VALUE 'S'.                   
020700     05  FILLER                     PIC X(01).                            
020800*    VISTA DEL SWITCH DE LADO EN UN SOLO CARACTER; LA USA                 
020900*    1400-VALIDAR-LADO CONTRA LA CLASE LADO-VALIDO DE ARRIBA.             
021000 01  WS-CONTROL-LADO-ALT REDEFINES WS-CONTROL-LADO.                       
021100     05  WS-LADO-INICIAL             PIC X(01).                           
021200     05  FILLER                      PIC X(05).                           
021300*----------------------------------------------------------------*        
021400*    ACUMULADORES DEL TRADE EN PROCESO (UNO POR VEZ, REINICIADO           
021500*    CADA VEZ QUE CAMBIA EL TRADE-DAY -- CLAVE DE RUPTURA).               
021600*----------------------------------------------------------------*        
021700 01  WS-TRADE-ACTUAL.                                                     
021800*    TRADE-DAY (CLAVE DE RUPTURA) Y SIGNAL-DAY DE LA PRIMERA              
021900*    BARRA DEL TRADE EN CURSO; VER 2600-INICIAR-TRADE.                    
022000     05  WS-TRADE-DAY-ACT            PIC X(10) VALUE SPACES.              
022100     05  WS-SIGNAL-DAY-ACT           PIC X(10) VALUE SPACES.              
022200*    'buy  ' O 'short' DEL TRADE EN CURSO; SE COPIA A WS-LADO             
022300*    SOLO PARA ARMAR EL REGISTRO DE METRICA, NO SE USA PARA               
022400*    DECIDIR CALCULADORA (ESO LO DECIDE WS-LADO DIRECTAMENTE).            
022500     05  WS-DIRECCION-ACT            PIC X(05) VALUE SPACES.              
022600*    PRECIO DE ENTRADA (PRIMERA BARRA) Y DE SALIDA (ULTIMA                
022700*    BARRA VISTA HASTA AHORA; SE VA PISANDO EN CADA ACUMULACION).         
022800     05  WS-ENTRY-PRICE-ACT          PIC S9(7)V9(4) VALUE ZERO.           
022900     05  WS-EXIT-PRICE-ACT           PIC S9(7)V9(4) VALUE ZERO.           
023000*    MAXIMOS/MINIMOS CORRIENTES DE CLOSE Y DE HIGH/LOW, USADOS            
023100*    POR 2710-CALC-PRECIOS-EXTREMOS PARA ARMAR max_price Y                
023200*    min_price SEGUN LA REGLA DE CADA LADO (REQ-0093).                    
023300     05  WS-MAX-CLOSE-ACT            PIC S9(7)V9(4) VALUE ZERO.           
023400     05  WS-MAX-HIGH-ACT             PIC S9(7)V9(4) VALUE ZERO.           
023500     05  WS-MIN-CLOSE-ACT            PIC S9(7)V9(4) VALUE ZERO.           
023600     05  WS-MIN-LOW-ACT              PIC S9(7)V9(4) VALUE ZERO.           
023700*    EXTREMOS YA RESUELTOS (max_price/min_price) QUE SE PASAN A           
023800*    LA CALCULADORA AL CERRAR EL TRADE.                                   
023900     05  WS-MAX-PRECIO-ACT           PIC S9(7)V9(4) VALUE ZERO.           
024000     05  WS-MIN-PRECIO-ACT           PIC S9(7)V9(4) VALUE ZERO.           
024100*    CANTIDAD DE BARRAS ACUMULADAS EN EL TRADE EN CURSO; EN               
024200*    CERO INDICA QUE NO HAY TRADE ABIERTO (VER 2000-PROCESAR-             
024300*    LADO Y EL REQ-0410 DE MAS ARRIBA).                                   
024400     05  WS-BARRAS-DEL-TRADE         PIC 9(03) COMP VALUE ZERO.           
024500     05  FILLER                      PIC X(04).                           
024600*----------------------------------------------------------------*        
024700 01  WS-CONTADORES.                                                       
024800     05  WS-TOTAL-TRADES-COMPRA      PIC 9(05) COMP VALUE ZERO.           
024900     05  WS-TOTAL-TRADES-VENTA       PIC 9(05) COMP VALUE ZERO.           
025000     05  WS-TOTAL-BARRAS-LEIDAS      PIC 9(07) COMP VALUE ZERO.           
025100     05  WS-TOTAL-BARRAS-RECHAZADAS  PIC 9(05) COMP VALUE ZERO.           
025200     05  FILLER                      PIC X(01).                           
025300*    VISTA ALFANUMERICA DE LOS CONTADORES, PARA EL DISPLAY DE             
025400*    DEPURACION CUANDO SW-MODO-DEPURACION ESTA ENCENDIDO; UN              
025500*    CAMPO COMP NO SE PUEDE MOSTRAR DIRECTO SIN ESTA VISTA.               
025600 01  WS-CONTADORES-ALT REDEFINES WS-CONTADORES.                           
025700     05  WS-TOTAL-TRADES-COMPRA-X    PIC X(05).                           
025800     05  WS-TOTAL-TRADES-VENTA-X     PIC X(05).                           
025900     05  WS-TOTAL-BARRAS-LEIDAS-X    PIC X(07).                           
026000     05  WS-TOTAL-BARRAS-RECHAZ-X    PIC X(05).                           
026100     05  FILLER                      PIC X(01).                           
026200*----------------------------------------------------------------*        
026300*    SUMAS DE RESUMEN POR LADO, ACUMULADAS TRADE POR TRADE; EL            
026400*    RESUMEN DE DOS FILAS SE ARMA A PARTIR DE ESTOS CAMPOS.               
026500*----------------------------------------------------------------*        
026600 01  WS-SUMAS-COMPRA.                                                     
026700*    SUMAS DEL LADO COMPRA; SE ACUMULAN EN 2750-ACUMULAR-RESUMEN          
026800*    Y SE VUELCAN A SUM-FINAL-RETURN/SUM-MAX-RETURN/SUM-MAX-              
026900*    DRAWDOWN DE TRDMET.CPY EN 3300-ARMAR-RESUMEN.                        
027000     05  WS-SUM-FINAL-RET-CO         PIC S9(9)V9(4) VALUE ZERO.           
027100     05  WS-SUM-MAX-RET-CO           PIC S9(9)V9(4) VALUE ZERO.           
027200     05  WS-SUM-MAX-DD-CO            PIC S9(9)V9(4) VALUE ZERO.           
027300     05  FILLER                      PIC X(06).                           
027400*    VISTA ALFANUMERICA DE LAS SUMAS DE COMPRA, PARA EL DISPLAY DE        
027500*    DEPURACION (SE AGREGA JUNTO CON EL SWITCH UPSI DE ARRIBA);           
027600*    NO EXISTE UNA VISTA ALT EQUIVALENTE PARA LAS SUMAS DE VENTA.         
027700 01  WS-SUMAS-COMPRA-ALT REDEFINES WS-SUMAS-COMPRA.                       
027800     05  WS-SUM-FINAL-RET-CO-X       PIC X(11).                           
027900     05  FILLER                      PIC X(17).                           
028000 01  WS-SUMAS-VENTA.                                                      
028100*    IDEM WS-SUMAS-COMPRA PARA EL LADO VENTA EN CORTO.                    
028200     05  WS-SUM-FINAL-RET-VE         PIC S9(9)V9(4) VALUE ZERO.           
028300     05  WS-SUM-MAX-RET-VE           PIC S9(9)V9(4) VALUE ZERO.           
028400     05  WS-SUM-MAX-DD-VE            PIC S9(9)V9(4) VALUE ZERO.           
028500     05  FILLER                      PIC X(06).                           
028600*----------------------------------------------------------------*        
028700*    AUXILIAR DE 3310-CALC-PROMEDIOS; SE REUTILIZA PARA LOS               
028800*    TRES PROMEDIOS DE CADA FILA DEL RESUMEN, UNO POR VEZ.                
028900*----------------------------------------------------------------*        
029000 77  WS-PROMEDIO-AUX                 PIC S9(7)V9(4) VALUE ZERO.           
029100*----------------------------------------------------------------*        
029200*    PARAMETROS DEL CALL A TRDVALBR (VALIDACION DE BARRA) Y A             
029300*    TRDBUYCM/TRDSHTCM (CALCULO DE METRICAS DEL TRADE CERRADO).           
029400 LINKAGE SECTION.                                                         
029500 01  LK-VALIDACION-OUT.                                                   
029600     05  LK-VALIDACION-O       PIC X(01)       VALUE SPACES.              
029700         88  LK-BARRA-VALIDA              VALUE 'S'.                      
029800         88  LK-BARRA-INVALIDA            VALUE 'N'.                      
029900*    CODIGO Y DESCRIPCION DEL MOTIVO DE RECHAZO, PARA EL                  
030000*    DISPLAY DE 2310-RECHAZAR-BARRA.                                      
030100     05  LK-MOTIVO-ERROR-O.                                               
030200         10  LK-COD-ERROR-O    PIC X(20)       VALUE SPACES.              
030300         10  LK-DES-ERROR-O    PIC X(60)       VALUE SPACES.              
030400     05  FILLER                PIC X(01).                                 
030500*    EXTREMOS Y CANTIDAD DE BARRAS DEL TRADE QUE SE CIERRA,               
030600*    ARMADOS EN 2700-CERRAR-TRADE ANTES DE LLAMAR A LA                    
030700*    CALCULADORA DEL LADO QUE CORRESPONDA.                                
030800 01  LK-METRICAS-ENTRADA.                                                 
030900     05  LK-ENTRY-PRICE        PIC S9(7)V9(4).                            
031000     05  LK-EXIT-PRICE         PIC S9(7)V9(4).                            
031100     05  LK-MAX-PRECIO         PIC S9(7)V9(4).                            
031200     05  LK-MIN-PRECIO         PIC S9(7)V9(4).                            
031300     05  LK-HORAS-CAPTURADAS   PIC 9(03).                                 
031400     05  FILLER                PIC X(01).                                 
031500*    RESULTADOS DEVUELTOS POR LA CALCULADORA: RETORNO FINAL,              
031600*    MAX-RETURN Y MAX-DRAWDOWN, CADA UNO CON SU PORCENTAJE.               
031700 01  LK-METRICAS-SALIDA.                                                  
031800     05  LK-FINAL-RETURN       PIC S9(7)V9(4).                            
031900     05  LK-FINAL-RETURN-PCT   PIC S9(5)V9(4).                            
032000     05  LK-MAX-RETURN         PIC S9(7)V9(4).                            
032100     05  LK-MAX-RETURN-PCT     PIC S9(5)V9(4).                            
032200     05  LK-MAX-DRAWDOWN       PIC S9(7)V9(4).                            
032300     05  LK-MAX-DRAWDOWN-PCT   PIC S9(5)V9(4).                            
032400     05  FILLER                PIC X(01).                                 
032500*----------------------------------------------------------------*        
032600*    EL PROGRAMA CORRE EL LADO COMPRA DE PRINCIPIO A FIN Y LUEGO          
032700*    EL LADO VENTA DE PRINCIPIO A FIN, NUNCA INTERCALADOS; AMBOS          
032800*    LADOS PASAN POR LOS MISMOS PARRAFOS 2000-2760, DISTINGUIDOS          
032900*    SOLO POR EL SWITCH WS-LADO.                                          
033000*----------------------------------------------------------------*        
033100 PROCEDURE DIVISION.                                                      
033200*----------------------------------------------------------------*        
033300     PERFORM 1000-INICIAR-PROGRAMA                                        
033400        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
033500                                                                          
033600     MOVE 'buy  ' TO WS-LADO.                                             
033700     PERFORM 1400-VALIDAR-LADO                                            
033800        THRU 1400-VALIDAR-LADO-FIN.                                       
033900     DISPLAY 'TRDWNBAT: PROCESANDO LADO COMPRA'.                          
034000     PERFORM 2000-PROCESAR-LADO                                           
034100        THRU 2000-PROCESAR-LADO-FIN                                       
034200       UNTIL WS-FIN-LADO-SI.                                              
034300                                                                          
034400     MOVE 'short' TO WS-LADO.                                             
034500     MOVE 'N'      TO WS-FIN-LADO.                                        
034600*    EL TRADE DEL LADO COMPRA QUEDA VIVO EN WS-TRADE-ACTUAL AL            
034700*    SALIR DEL PERFORM DE ARRIBA (LA BARRA EOF YA LO CERRO, PERO          
034800*    WS-BARRAS-DEL-TRADE Y WS-TRADE-DAY-ACT SIGUEN CON LOS VALORES        
034900*    DEL ULTIMO TRADE); SIN ESTE INITIALIZE, LA PRIMERA BARRA DEL         
035000*    LADO VENTA DISPARABA UN CIERRE DE TRADE FANTASMA EN                  
035100*    2000-PROCESAR-LADO CON LOS EXTREMOS DE COMPRA (VER REQ-0410).        
035200     INITIALIZE WS-TRADE-ACTUAL.                                          
035300     PERFORM 1400-VALIDAR-LADO                                            
035400        THRU 1400-VALIDAR-LADO-FIN.                                       
035500     DISPLAY 'TRDWNBAT: PROCESANDO LADO VENTA EN CORTO'.                  
035600     PERFORM 2000-PROCESAR-LADO                                           
035700        THRU 2000-PROCESAR-LADO-FIN                                       
035800       UNTIL WS-FIN-LADO-SI.                                              
035900                                                                          
036000     PERFORM 3000-FINALIZAR-PROGRAMA                                      
036100        THRU 3000-FINALIZAR-PROGRAMA-FIN.                                 
036200                                                                          
036300*    MENSAJE DE FIN DE CORRIDA CON LA UBICACION DE LOS TRES               
036400*    ARCHIVOS DE SALIDA, PEDIDO POR OPERACIONES PARA EL LOG               
036500*    DEL JCL (REQ-0389).                                                  
036600     DISPLAY 'TRDWNBAT: ANALISIS FINALIZADO.'.                            
036700     DISPLAY 'TRDWNBAT: METRICAS EN METRICAS.COMPRA / .VENTA'.            
036800     DISPLAY 'TRDWNBAT: RESUMEN EN RESUMEN.TRADES'.                       
036900*    CONTADORES DE CONTROL PARA QUE OPERACIONES CRUCE A OJO EL            
037000*    TOTAL DE TRADES DE ESTE LOG CONTRA LA CANTIDAD DE RENGLONES          
037100*    DE LOS ARCHIVOS DE SALIDA (MENOS SUS ENCABEZADOS).                   
037200     DISPLAY '#TRADES COMPRA: ' WS-TOTAL-TRADES-COMPRA.                   
037300     DISPLAY '#TRADES VENTA:  ' WS-TOTAL-TRADES-VENTA.                    
037400     DISPLAY '#BARRAS LEIDAS: ' WS-TOTAL-BARRAS-LEIDAS.                   
037500                                                                          
037600     STOP RUN.                                                            
037700*----------------------------------------------------------------*        
037800*    APERTURA, INICIALIZACION DE ACUMULADORES Y ENCABEZADOS;              
037900*    CORRE UNA SOLA VEZ ANTES DE PROCESAR NINGUN LADO.                    
038000*----------------------------------------------------------------*        
038100 1000-INICIAR-PROGRAMA.                                                   
038200                                                                          
038300     PERFORM 1100-ABRIR-ARCHIVOS                                          
038400        THRU 1100-ABRIR-ARCHIVOS-FIN.                                     
038500                                                                          
038600     PERFORM 1200-INICIALIZAR-VARIABLES                                   
038700        THRU 1200-INICIALIZAR-VARIABLES-FIN.                              
038800                                                                          
038900     PERFORM 1300-ENCABEZAR-SALIDAS                                       
039000        THRU 1300-ENCABEZAR-SALIDAS-FIN.                                  
039100                                                                          
039200 1000-INICIAR-PROGRAMA-FIN.                                               
039300     EXIT.                                                                
039400*----------------------------------------------------------------*        
039500*    UN LADO SIN ARCHIVO DE ENTRADA NO ES ERROR FATAL (PUEDE NO           
039600*    HABER HABIDO TRADES DE ESE LADO EN LA CORRIDA); LOS TRES             
039700*    ARCHIVOS DE SALIDA SI SON OBLIGATORIOS.                              
039800*----------------------------------------------------------------*        
039900 1100-ABRIR-ARCHIVOS.                                                     
040000                                                                          
040100     OPEN INPUT  ENT-BARRAS-COMPRA                                        
040200          INPUT  ENT-BARRAS-VENTA                                         
040300          OUTPUT SAL-METRICAS-COMPRA                                      
040400          OUTPUT SAL-METRICAS-VENTA                                       
040500          OUTPUT SAL-RESUMEN.                                             
040600                                                                          
040700*    BARRAS.COMPRA SIN TRADES DE ESE LADO ABRE CON UN STATUS              
040800*    DISTINTO DE '00'/'10' SEGUN EL JCL; SE AVISA PERO NO SE              
040900*    DETIENE LA CORRIDA.                                                  
041000     IF NOT FS-BCO-OK AND NOT FS-BCO-EOF                                  
041100         DISPLAY 'ERROR AL ABRIR BARRAS.COMPRA: ' FS-BARRAS-COMPRA        
041200         DISPLAY 'SE ASUME LADO COMPRA SIN TRADES'                        
041300     END-IF.                                                              
041400                                                                          
041500*    IDEM PARA BARRAS.VENTA.                                              
041600     IF NOT FS-BVE-OK AND NOT FS-BVE-EOF                                  
041700         DISPLAY 'ERROR AL ABRIR BARRAS.VENTA: ' FS-BARRAS-VENTA          
041800         DISPLAY 'SE ASUME LADO VENTA SIN TRADES'                         
041900     END-IF.                                                              
042000                                                                          
042100*    LOS TRES ARCHIVOS DE SALIDA SI DEBEN ABRIR BIEN; SIN ELLOS           
042200*    NO HAY DONDE GRABAR NADA, ASI QUE SE DETIENE LA CORRIDA.             
042300     IF NOT FS-MCO-OK                                                     
042400         DISPLAY 'ERROR AL ABRIR METRICAS.COMPRA: ' FS-MET-COMPRA         
042500         STOP RUN                                                         
042600     END-IF.                                                              
042700                                                                          
042800     IF NOT FS-MVE-OK                                                     
042900         DISPLAY 'ERROR AL ABRIR METRICAS.VENTA: ' FS-MET-VENTA           
043000         STOP RUN                                                         
043100     END-IF.                                                              
043200                                                                          
043300     IF NOT FS-RES-OK                                                     
043400         DISPLAY 'ERROR AL ABRIR RESUMEN.TRADES: ' FS-RESUMEN             
043500         STOP RUN                                                         
043600     END-IF.                                                              
043700                                                                          
043800 1100-ABRIR-ARCHIVOS-FIN.                                                 
043900     EXIT.                                                                
044000*----------------------------------------------------------------*        
044100*    INICIALIZACION DE ARRANQUE, ANTES DEL LADO COMPRA; EL                
044200*    SEGUNDO INITIALIZE DE WS-TRADE-ACTUAL, ANTES DEL LADO                
044300*    VENTA, VIVE EN LA PROCEDURE DIVISION PRINCIPAL (REQ-0410).           
044400*----------------------------------------------------------------*        
044500 1200-INICIALIZAR-VARIABLES.                                              
044600                                                                          
044700     INITIALIZE WS-TRADE-ACTUAL                                           
044800                WS-CONTADORES                                             
044900                WS-SUMAS-COMPRA                                           
045000                WS-SUMAS-VENTA.                                           
045100     MOVE 'N' TO WS-FIN-LADO.                                             
045200                                                                          
045300 1200-INICIALIZAR-VARIABLES-FIN.                                          
045400     EXIT.                                                                
045500*----------------------------------------------------------------*        
045600*    LOS ENCABEZADOS SE GRABAN AL ABRIR, ANTES DE LEER NINGUNA            
045700*    BARRA, PARA QUE LOS TRES ARCHIVOS DE SALIDA LLEVEN SU                
045800*    RENGLON DE TITULOS AUN CUANDO UN LADO NO TENGA TRADES.               
045900*----------------------------------------------------------------*        
046000 1300-ENCABEZAR-SALIDAS.                                                  
046100                                                                          
046200*    ENCABEZADO DE METRICAS.COMPRA.                                       
046300     MOVE WS-MET-ENCABEZADO TO WS-SAL-METRICAS-COMPRA.                    
046400     WRITE WS-SAL-METRICAS-COMPRA.                                        
046500                                                                          
046600*    ENCABEZADO DE METRICAS.VENTA.                                        
046700     MOVE WS-MET-ENCABEZADO TO WS-SAL-METRICAS-VENTA.                     
046800     WRITE WS-SAL-METRICAS-VENTA.                                         
046900                                                                          
047000*    ENCABEZADO DE RESUMEN.TRADES.                                        
047100     MOVE WS-SUM-ENCABEZADO TO WS-SAL-RESUMEN.                            
047200     WRITE WS-SAL-RESUMEN.                                                
047300                                                                          
047400 1300-ENCABEZAR-SALIDAS-FIN.                                              
047500     EXIT.                                                                
047600*----------------------------------------------------------------*        
047700*    CONTROL DE INTEGRIDAD: EL SWITCH DE LADO DEBE QUEDAR EN              
047800*    'b' (COMPRA) O 's' (VENTA) DESPUES DE CADA MOVE; SI UN               
047900*    FUTURO MANTENIMIENTO AGREGA UN TERCER LADO SIN ACTUALIZAR            
048000*    ESTE CHEQUEO, LA CORRIDA SE DETIENE EN LUGAR DE PROCESAR             
048100*    DATOS CON UN LADO DESCONOCIDO (INCIDENTE DE 1994, REQ-0202).         
048200*    SE CORRE UNA VEZ AL EMPEZAR CADA LADO, NO BARRA POR BARRA.           
048300*----------------------------------------------------------------*        
048400 1400-VALIDAR-LADO.                                                       
048500                                                                          
048600     IF WS-LADO-INICIAL NOT LADO-VALIDO                                   
048700         DISPLAY 'TRDWNBAT: LADO DESCONOCIDO - ' WS-LADO                  
048800         STOP RUN                                                         
048900     END-IF.                                                              
049000                                                                          
049100 1400-VALIDAR-LADO-FIN.                                                   
049200     EXIT.                                                                
049300*----------------------------------------------------------------*        
049400*    UNA PASADA DE ESTE PARRAFO PROCESA UNA BARRA DEL LADO EN             
049500*    CURSO; EL CAMBIO DE TRADE-DAY ES LA RUPTURA DE CONTROL QUE           
049600*    CIERRA EL TRADE ANTERIOR Y ABRE EL SIGUIENTE.  SE LLAMA              
049700*    UNA VEZ POR BARRA, MAS UNA ULTIMA VEZ EN EL EOF PARA                 
049800*    CERRAR EL TRADE QUE HAYA QUEDADO ABIERTO AL FINAL DEL LADO.          
049900*----------------------------------------------------------------*        
050000 2000-PROCESAR-LADO.                                                      
050100                                                                          
050200     PERFORM 2200-LEER-BARRA                                              
050300        THRU 2200-LEER-BARRA-FIN.                                         
050400                                                                          
050500     IF WS-FIN-LADO-SI                                                    
050600         IF WS-BARRAS-DEL-TRADE > ZERO                                    
050700             PERFORM 2700-CERRAR-TRADE                                    
050800                THRU 2700-CERRAR-TRADE-FIN                                
050900         END-IF                                                           
051000     ELSE                                                                 
051100         PERFORM 2300-VALIDAR-BARRA                                       
051200            THRU 2300-VALIDAR-BARRA-FIN                                   
051300                                                                          
051400         IF LK-BARRA-VALIDA                                               
051500             IF WS-TRADE-DAY-ACT NOT = BAR-TRADE-DAY                      
051600                 IF WS-BARRAS-DEL-TRADE > ZERO                            
051700                     PERFORM 2700-CERRAR-TRADE                            
051800                        THRU 2700-CERRAR-TRADE-FIN                        
051900                 END-IF                                                   
052000                 PERFORM 2600-INICIAR-TRADE                               
052100                    THRU 2600-INICIAR-TRADE-FIN                           
052200             END-IF                                                       
052300             PERFORM 2650-ACUMULAR-BARRA                                  
052400                THRU 2650-ACUMULAR-BARRA-FIN                              
052500         ELSE                                                             
052600             PERFORM 2310-RECHAZAR-BARRA                                  
052700                THRU 2310-RECHAZAR-BARRA-FIN                              
052800         END-IF                                                           
052900     END-IF.                                                              
053000                                                                          
053100 2000-PROCESAR-LADO-FIN.                                                  
053200     EXIT.                                                                
053300*----------------------------------------------------------------*        
053400*    LEE UNA BARRA DEL ARCHIVO DEL LADO EN CURSO Y LA PASA AL             
053500*    AREA COMUN WS-BAR-RECORD (TRDBAR.CPY) CAMPO A CAMPO; EL              
053600*    EOF PRENDE WS-FIN-LADO, QUE CORTA EL PERFORM UNTIL DE                
053700*    2000-PROCESAR-LADO.                                                  
053800*----------------------------------------------------------------*        
053900 2200-LEER-BARRA.                                                         
054000                                                                          
054100     EVALUATE TRUE                                                        
054200*        LADO COMPRA: SE LEE BARRAS.COMPRA Y SE COPIA A BAR- DE           
054300*        TRDBAR.CPY CAMPO A CAMPO (LOS FD TIENEN NOMBRES PROPIOS).        
054400         WHEN WS-LADO-COMPRA                                              
054500             READ ENT-BARRAS-COMPRA                                       
054600             EVALUATE TRUE                                                
054700                 WHEN FS-BCO-OK                                           
054800                     MOVE ENC-OPEN         TO BAR-OPEN                    
054900                     MOVE ENC-HIGH         TO BAR-HIGH                    
055000                     MOVE ENC-LOW          TO BAR-LOW                     
055100                     MOVE ENC-CLOSE        TO BAR-CLOSE                   
055200                     MOVE ENC-DIRECTION    TO BAR-DIRECTION               
055300                     MOVE ENC-ENTRY-PRICE  TO BAR-ENTRY-PRICE             
055400                     MOVE ENC-TRADE-DAY    TO BAR-TRADE-DAY               
055500                     MOVE ENC-SIGNAL-DAY   TO BAR-SIGNAL-DAY              
055600                     ADD 1 TO WS-TOTAL-BARRAS-LEIDAS                      
055700                 WHEN FS-BCO-EOF                                          
055800                     MOVE 'S' TO WS-FIN-LADO                              
055900                 WHEN OTHER                                               
056000                     DISPLAY 'ERROR AL LEER BARRAS.COMPRA: '              
056100                             FS-BARRAS-COMPRA                             
056200                     STOP RUN                                             
056300             END-EVALUATE                                                 
056400*        LADO VENTA: IDEM, DESDE BARRAS.VENTA.                            
056500         WHEN WS-LADO-VENTA                                               
056600             READ ENT-BARRAS-VENTA                                        
056700             EVALUATE TRUE                                                
056800                 WHEN FS-BVE-OK                                           
056900                     MOVE ENV-OPEN         TO BAR-OPEN                    
057000                     MOVE ENV-HIGH         TO BAR-HIGH                    
057100                     MOVE ENV-LOW          TO BAR-LOW                     
057200                     MOVE ENV-CLOSE        TO BAR-CLOSE                   
057300                     MOVE ENV-DIRECTION    TO BAR-DIRECTION               
057400                     MOVE ENV-ENTRY-PRICE  TO BAR-ENTRY-PRICE             
057500                     MOVE ENV-TRADE-DAY    TO BAR-TRADE-DAY               
057600                     MOVE ENV-SIGNAL-DAY   TO BAR-SIGNAL-DAY              
057700                     ADD 1 TO WS-TOTAL-BARRAS-LEIDAS                      
057800                 WHEN FS-BVE-EOF                                          
057900                     MOVE 'S' TO WS-FIN-LADO                              
058000                 WHEN OTHER                                               
058100                     DISPLAY 'ERROR AL LEER BARRAS.VENTA: '               
058200                             FS-BARRAS-VENTA                              
058300                     STOP RUN                                             
058400             END-EVALUATE                                                 
058500     END-EVALUATE.                                                        
058600                                                                          
058700 2200-LEER-BARRA-FIN.                                                     
058800     EXIT.                                                                
058900*----------------------------------------------------------------*        
059000*    DELEGA LOS CUATRO CHEQUEOS DE LA BARRA A TRDVALBR; ESTE              
059100*    PROGRAMA NO REPITE LAS REGLAS, SOLO INTERPRETA EL RESULTADO.         
059200*----------------------------------------------------------------*        
059300 2300-VALIDAR-BARRA.                                                      
059400                                                                          
059500     CALL 'TRDVALBR' USING WS-BAR-RECORD, LK-VALIDACION-OUT.              
059600                                                                          
059700 2300-VALIDAR-BARRA-FIN.                                                  
059800     EXIT.                                                                
059900*----------------------------------------------------------------*        
060000*    UNA BARRA INVALIDA DETIENE LA CORRIDA (REQ-0202); ESTE SHOP          
060100*    PREFIERE ABENDER ANTES QUE GRABAR METRICAS ARMADAS SOBRE             
060200*    DATOS DE ENTRADA QUE NO PASARON EL LAYOUT.                           
060300*----------------------------------------------------------------*        
060400 2310-RECHAZAR-BARRA.                                                     
060500                                                                          
060600     ADD 1 TO WS-TOTAL-BARRAS-RECHAZADAS.                                 
060700     DISPLAY 'TRDWNBAT: BARRA RECHAZADA - ' LK-COD-ERROR-O.               
060800     DISPLAY 'TRDWNBAT: ' LK-DES-ERROR-O.                                 
060900     DISPLAY 'TRDWNBAT: SE DETIENE LA CORRIDA (REQ-0202).'.               
061000     STOP RUN.                                                            
061100                                                                          
061200 2310-RECHAZAR-BARRA-FIN.                                                 
061300     EXIT.                                                                
061400*----------------------------------------------------------------*        
061500*    PRIMERA BARRA DE UN TRADE NUEVO: CAPTURA EL ENTRY-PRICE, EL          
061600*    TRADE-DAY, EL SIGNAL-DAY Y LA DIRECCION, Y DEJA LOS EXTREMOS         
061700*    CORRIENTES EN LOS VALORES PROPIOS DE ESTA BARRA PARA QUE             
061800*    2650-ACUMULAR-BARRA LOS VAYA AJUSTANDO.                              
061900*----------------------------------------------------------------*        
062000 2600-INICIAR-TRADE.                                                      
062100                                                                          
062200*    CLAVE DE RUPTURA Y DATOS FIJOS DEL TRADE.                            
062300     MOVE BAR-TRADE-DAY    TO WS-TRADE-DAY-ACT.                           
062400     MOVE BAR-SIGNAL-DAY   TO WS-SIGNAL-DAY-ACT.                          
062500     MOVE BAR-DIRECTION    TO WS-DIRECCION-ACT.                           
062600     MOVE BAR-ENTRY-PRICE  TO WS-ENTRY-PRICE-ACT.                         
062700*    LOS EXTREMOS ARRANCAN EN LOS VALORES DE ESTA MISMA BARRA;            
062800*    2650-ACUMULAR-BARRA LOS VA CORRIGIENDO DESDE LA SEGUNDA.             
062900     MOVE BAR-CLOSE        TO WS-MAX-CLOSE-ACT.                           
063000     MOVE BAR-HIGH         TO WS-MAX-HIGH-ACT.                            
063100     MOVE BAR-CLOSE        TO WS-MIN-CLOSE-ACT.                           
063200     MOVE BAR-LOW          TO WS-MIN-LOW-ACT.                             
063300     MOVE ZERO             TO WS-BARRAS-DEL-TRADE.                        
063400                                                                          
063500 2600-INICIAR-TRADE-FIN.                                                  
063600     EXIT.                                                                
063700*----------------------------------------------------------------*        
063800*    VA AJUSTANDO LOS CUATRO EXTREMOS CORRIENTES (CLOSE/HIGH              
063900*    MAXIMOS, CLOSE/LOW MINIMOS) BARRA POR BARRA, Y DEJA EL               
064000*    CLOSE DE LA BARRA ACTUAL COMO EXIT-PRICE PROVISORIO.                 
064100*----------------------------------------------------------------*        
064200 2650-ACUMULAR-BARRA.                                                     
064300                                                                          
064400*    MAXIMOS CORRIENTES.                                                  
064500     IF BAR-CLOSE > WS-MAX-CLOSE-ACT                                      
064600         MOVE BAR-CLOSE TO WS-MAX-CLOSE-ACT                               
064700     END-IF.                                                              
064800     IF BAR-HIGH > WS-MAX-HIGH-ACT                                        
064900         MOVE BAR-HIGH TO WS-MAX-HIGH-ACT                                 
065000     END-IF.                                                              
065100*    MINIMOS CORRIENTES.                                                  
065200     IF BAR-CLOSE < WS-MIN-CLOSE-ACT                                      
065300         MOVE BAR-CLOSE TO WS-MIN-CLOSE-ACT                               
065400     END-IF.                                                              
065500     IF BAR-LOW < WS-MIN-LOW-ACT                                          
065600         MOVE BAR-LOW TO WS-MIN-LOW-ACT                                   
065700     END-IF.                                                              
065800*    EL EXIT-PRICE QUEDA PROVISORIO EN EL CLOSE DE LA ULTIMA              
065900*    BARRA VISTA; SE DA POR DEFINITIVO RECIEN AL CERRAR EL TRADE.         
066000     MOVE BAR-CLOSE TO WS-EXIT-PRICE-ACT.                                 
066100     ADD 1 TO WS-BARRAS-DEL-TRADE.                                        
066200                                                                          
066300 2650-ACUMULAR-BARRA-FIN.                                                 
066400     EXIT.                                                                
066500*----------------------------------------------------------------*        
066600*    CIERRA EL TRADE EN CURSO: ARMA LOS EXTREMOS SEGUN EL LADO,           
066700*    LLAMA A LA CALCULADORA DE METRICAS, GRABA EL DETALLE Y               
066800*    ACUMULA EL RESUMEN.  SI NO SE ACUMULO NINGUNA BARRA EL               
066900*    TRADE ES INVALIDO -- NO DEBERIA OCURRIR (VER 2000-PROCESAR-          
067000*    LADO), PERO SE DEJA EL CONTROL POR INTEGRIDAD (REQ-0202).            
067100*    EL DISPLAY DE DEPURACION DE 2760 SOLO CORRE SI EL JCL                
067200*    PRENDIO EL UPSI-0 DE ESTA CORRIDA.                                   
067300*----------------------------------------------------------------*        
067400 2700-CERRAR-TRADE.                                                       
067500                                                                          
067600     IF WS-BARRAS-DEL-TRADE = ZERO                                        
067700         DISPLAY 'TRDWNBAT: TRADE SIN BARRAS - ' WS-TRADE-DAY-ACT         
067800         DISPLAY 'TRDWNBAT: SE DETIENE LA CORRIDA (REQ-0202).'            
067900         STOP RUN                                                         
068000     END-IF.                                                              
068100                                                                          
068200     PERFORM 2710-CALC-PRECIOS-EXTREMOS                                   
068300        THRU 2710-CALC-PRECIOS-EXTREMOS-FIN.                              
068400                                                                          
068500     MOVE WS-ENTRY-PRICE-ACT    TO LK-ENTRY-PRICE.                        
068600     MOVE WS-EXIT-PRICE-ACT     TO LK-EXIT-PRICE.                         
068700     MOVE WS-MAX-PRECIO-ACT     TO LK-MAX-PRECIO.                         
068800     MOVE WS-MIN-PRECIO-ACT     TO LK-MIN-PRECIO.                         
068900     MOVE WS-BARRAS-DEL-TRADE   TO LK-HORAS-CAPTURADAS.                   
069000                                                                          
069100     EVALUATE TRUE                                                        
069200*        CALCULADORA DEL LADO COMPRA.                                     
069300         WHEN WS-LADO-COMPRA                                              
069400             CALL 'TRDBUYCM' USING LK-METRICAS-ENTRADA,                   
069500                                    LK-METRICAS-SALIDA                    
069600*        CALCULADORA DEL LADO VENTA EN CORTO.                             
069700         WHEN WS-LADO-VENTA                                               
069800             CALL 'TRDSHTCM' USING LK-METRICAS-ENTRADA,                   
069900                                    LK-METRICAS-SALIDA                    
070000     END-EVALUATE.                                                        
070100                                                                          
070200     PERFORM 2730-ARMAR-REGISTRO-METRICA                                  
070300        THRU 2730-ARMAR-REGISTRO-METRICA-FIN.                             
070400                                                                          
070500     PERFORM 2740-GRABAR-METRICA                                          
070600        THRU 2740-GRABAR-METRICA-FIN.                                     
070700                                                                          
070800     PERFORM 2750-ACUMULAR-RESUMEN                                        
070900        THRU 2750-ACUMULAR-RESUMEN-FIN.                                   
071000                                                                          
071100     IF SW-MODO-DEPURACION                                                
071200         PERFORM 2760-MOSTRAR-DEPURACION                                  
071300            THRU 2760-MOSTRAR-DEPURACION-FIN                              
071400     END-IF.                                                              
071500                                                                          
071600 2700-CERRAR-TRADE-FIN.                                                   
071700     EXIT.                                                                
071800*----------------------------------------------------------------*        
071900*    max_price ES IGUAL PARA AMBOS LADOS (MAYOR ENTRE EL MAXIMO           
072000*    DE LOS CIERRES Y EL MAXIMO DE LOS HIGHS); min_price DEPENDE          
072100*    DEL LADO -- EN COMPRA ES SOLO EL MINIMO DE LOS LOWS, EN              
072200*    VENTA ES EL MENOR ENTRE EL MINIMO DE LOS CIERRES Y DE LOS            
072300*    LOWS (REQ-0093).  ESTA ASIMETRIA VIENE DE QUE EN VENTA EN            
072400*    CORTO LA PEOR PERDIDA FLOTANTE SE DA CUANDO EL PRECIO SUBE,          
072500*    NO CUANDO BAJA.                                                      
072600*----------------------------------------------------------------*        
072700 2710-CALC-PRECIOS-EXTREMOS.                                              
072800                                                                          
072900     IF WS-MAX-CLOSE-ACT > WS-MAX-HIGH-ACT                                
073000         MOVE WS-MAX-CLOSE-ACT TO WS-MAX-PRECIO-ACT                       
073100     ELSE                                                                 
073200         MOVE WS-MAX-HIGH-ACT  TO WS-MAX-PRECIO-ACT                       
073300     END-IF.                                                              
073400                                                                          
073500     EVALUATE TRUE                                                        
073600         WHEN WS-LADO-COMPRA                                              
073700             MOVE WS-MIN-LOW-ACT TO WS-MIN-PRECIO-ACT                     
073800         WHEN WS-LADO-VENTA                                               
073900             IF WS-MIN-CLOSE-ACT < WS-MIN-LOW-ACT                         
074000                 MOVE WS-MIN-CLOSE-ACT TO WS-MIN-PRECIO-ACT               
074100             ELSE                                                         
074200                 MOVE WS-MIN-LOW-ACT   TO WS-MIN-PRECIO-ACT               
074300             END-IF                                                       
074400     END-EVALUATE.                                                        
074500                                                                          
074600 2710-CALC-PRECIOS-EXTREMOS-FIN.                                          
074700     EXIT.                                                                
074800*----------------------------------------------------------------*        
074900*    COPIA LOS DATOS DEL TRADE EN CURSO Y EL RESULTADO DE LA              
075000*    CALCULADORA A LA LINEA DE DETALLE DE TRDMET.CPY.  EL                 
075100*    INITIALIZE DEJA LOS DOS FILLER DE SEPARACION EN BLANCO.              
075200*----------------------------------------------------------------*        
075300 2730-ARMAR-REGISTRO-METRICA.                                             
075400                                                                          
075500     INITIALIZE WS-MET-DETALLE.                                           
075600*    DATOS DEL TRADE TOMADOS DE WS-TRADE-ACTUAL.                          
075700     MOVE WS-TRADE-DAY-ACT           TO MET-TRADE-DAY.                    
075800     MOVE WS-SIGNAL-DAY-ACT          TO MET-SIGNAL-DAY.                   
075900     MOVE WS-DIRECCION-ACT           TO MET-DIRECTION.                    
076000     MOVE WS-ENTRY-PRICE-ACT         TO MET-ENTRY-PRICE.                  
076100     MOVE WS-EXIT-PRICE-ACT          TO MET-EXIT-PRICE.                   
076200*    RESULTADOS DE LA CALCULADORA DEL LADO QUE CORRESPONDA.               
076300     MOVE LK-FINAL-RETURN            TO MET-FINAL-RETURN.                 
076400     MOVE LK-FINAL-RETURN-PCT        TO MET-FINAL-RETURN-PCT.             
076500     MOVE LK-MAX-RETURN              TO MET-MAX-RETURN.                   
076600     MOVE LK-MAX-RETURN-PCT          TO MET-MAX-RETURN-PCT.               
076700     MOVE LK-MAX-DRAWDOWN            TO MET-MAX-DRAWDOWN.                 
076800     MOVE LK-MAX-DRAWDOWN-PCT        TO MET-MAX-DRAWDOWN-PCT.             
076900     MOVE WS-BARRAS-DEL-TRADE        TO MET-HOURS-CAPTURED.               
077000                                                                          
077100 2730-ARMAR-REGISTRO-METRICA-FIN.                                         
077200     EXIT.                                                                
077300*----------------------------------------------------------------*        
077400*    GRABA LA LINEA DE DETALLE EN EL ARCHIVO DEL LADO QUE                 
077500*    CORRESPONDA Y SUMA UN TRADE MAS A SU CONTADOR.                       
077600*----------------------------------------------------------------*        
077700 2740-GRABAR-METRICA.                                                     
077800                                                                          
077900     EVALUATE TRUE                                                        
078000*        TRADE DE COMPRA CERRADO.                                         
078100         WHEN WS-LADO-COMPRA                                              
078200             MOVE WS-MET-DETALLE TO WS-SAL-METRICAS-COMPRA                
078300             WRITE WS-SAL-METRICAS-COMPRA                                 
078400             ADD 1 TO WS-TOTAL-TRADES-COMPRA                              
078500*        TRADE DE VENTA EN CORTO CERRADO.                                 
078600         WHEN WS-LADO-VENTA                                               
078700             MOVE WS-MET-DETALLE TO WS-SAL-METRICAS-VENTA                 
078800             WRITE WS-SAL-METRICAS-VENTA                                  
078900             ADD 1 TO WS-TOTAL-TRADES-VENTA                               
079000     END-EVALUATE.                                                        
079100                                                                          
079200 2740-GRABAR-METRICA-FIN.                                                 
079300     EXIT.                                                                
079400*----------------------------------------------------------------*        
079500*    SUMA LOS TRES RESULTADOS DEL TRADE A LAS SUMAS DEL LADO              
079600*    QUE CORRESPONDA; LOS PROMEDIOS SE CALCULAN RECIEN AL                 
079700*    CIERRE DE TODA LA CORRIDA (3310-CALC-PROMEDIOS).                     
079800*----------------------------------------------------------------*        
079900 2750-ACUMULAR-RESUMEN.                                                   
080000                                                                          
080100     EVALUATE TRUE                                                        
080200*        SUMAS DE COMPRA.                                                 
080300         WHEN WS-LADO-COMPRA                                              
080400             ADD LK-FINAL-RETURN TO WS-SUM-FINAL-RET-CO                   
080500             ADD LK-MAX-RETURN   TO WS-SUM-MAX-RET-CO                     
080600             ADD LK-MAX-DRAWDOWN TO WS-SUM-MAX-DD-CO                      
080700*        SUMAS DE VENTA EN CORTO.                                         
080800         WHEN WS-LADO-VENTA                                               
080900             ADD LK-FINAL-RETURN TO WS-SUM-FINAL-RET-VE                   
081000             ADD LK-MAX-RETURN   TO WS-SUM-MAX-RET-VE                     
081100             ADD LK-MAX-DRAWDOWN TO WS-SUM-MAX-DD-VE                      
081200     END-EVALUATE.                                                        
081300                                                                          
081400 2750-ACUMULAR-RESUMEN-FIN.                                               
081500     EXIT.                                                                
081600*----------------------------------------------------------------*        
081700*    VOLCADO DE CONTADORES AL CERRAR CADA TRADE, SOLO CUANDO EL           
081800*    JCL PRENDE EL SWITCH UPSI-0 (PARAMETRO DE CORRIDA DE PRUEBA,         
081900*    NUNCA EN PRODUCCION -- VER INSTRUCTIVO DE OPERACION).                
082000*----------------------------------------------------------------*        
082100 2760-MOSTRAR-DEPURACION.                                                 
082200                                                                          
082300     DISPLAY 'DEPURACION #COMPRA=' WS-TOTAL-TRADES-COMPRA-X               
082400             ' #VENTA='            WS-TOTAL-TRADES-VENTA-X.               
082500     DISPLAY 'DEPURACION #LEIDAS=' WS-TOTAL-BARRAS-LEIDAS-X               
082600             ' #RECHAZ='           WS-TOTAL-BARRAS-RECHAZ-X.              
082700     DISPLAY 'DEPURACION SUMA-RET-COMPRA=' WS-SUM-FINAL-RET-CO-X.         
082800                                                                          
082900 2760-MOSTRAR-DEPURACION-FIN.                                             
083000     EXIT.                                                                
083100*----------------------------------------------------------------*        
083200*    ARMA Y GRABA EL RESUMEN DE DOS FILAS Y CIERRA LOS CINCO              
083300*    ARCHIVOS; CORRE UNA SOLA VEZ, DESPUES DE PROCESAR AMBOS              
083400*    LADOS.                                                               
083500*----------------------------------------------------------------*        
083600 3000-FINALIZAR-PROGRAMA.                                                 
083700                                                                          
083800     PERFORM 3300-ARMAR-RESUMEN                                           
083900        THRU 3300-ARMAR-RESUMEN-FIN.                                      
084000                                                                          
084100     PERFORM 3200-CERRAR-ARCHIVOS                                         
084200        THRU 3200-CERRAR-ARCHIVOS-FIN.                                    
084300                                                                          
084400 3000-FINALIZAR-PROGRAMA-FIN.                                             
084500     EXIT.                                                                
084600*----------------------------------------------------------------*        
084700*    CIERRE ESTANDAR; NO SE CHEQUEA FILE STATUS AL CERRAR, COMO           
084800*    ES HABITO DE ESTE SHOP EN SUS PROGRAMAS BATCH DE FIN DE DIA.         
084900*----------------------------------------------------------------*        
085000 3200-CERRAR-ARCHIVOS.                                                    
085100                                                                          
085200     CLOSE ENT-BARRAS-COMPRA                                              
085300           ENT-BARRAS-VENTA                                               
085400           SAL-METRICAS-COMPRA                                            
085500           SAL-METRICAS-VENTA                                             
085600           SAL-RESUMEN.                                                   
085700                                                                          
085800 3200-CERRAR-ARCHIVOS-FIN.                                                
085900     EXIT.                                                                
086000*----------------------------------------------------------------*        
086100*    ARMA Y GRABA LAS DOS FILAS DEL RESUMEN, COMPRA PRIMERO Y             
086200*    VENTA DESPUES, SIEMPRE EN ESE ORDEN (REQ-0093); CADA FILA            
086300*    REUTILIZA WS-SUM-DETALLE Y 3310-CALC-PROMEDIOS.                      
086400*----------------------------------------------------------------*        
086500 3300-ARMAR-RESUMEN.                                                      
086600                                                                          
086700*    FILA DE COMPRA.                                                      
086800     MOVE 'buy  '                TO SUM-DIRECTION.                        
086900     MOVE WS-TOTAL-TRADES-COMPRA TO SUM-TRADE-COUNT.                      
087000     MOVE WS-SUM-FINAL-RET-CO    TO SUM-FINAL-RETURN.                     
087100     MOVE WS-SUM-MAX-RET-CO      TO SUM-MAX-RETURN.                       
087200     MOVE WS-SUM-MAX-DD-CO       TO SUM-MAX-DRAWDOWN.                     
087300     PERFORM 3310-CALC-PROMEDIOS                                          
087400        THRU 3310-CALC-PROMEDIOS-FIN.                                     
087500     MOVE WS-SUM-DETALLE          TO WS-SAL-RESUMEN.                      
087600     WRITE WS-SAL-RESUMEN.                                                
087700                                                                          
087800*    FILA DE VENTA EN CORTO.                                              
087900     MOVE 'short'                TO SUM-DIRECTION.                        
088000     MOVE WS-TOTAL-TRADES-VENTA  TO SUM-TRADE-COUNT.                      
088100     MOVE WS-SUM-FINAL-RET-VE    TO SUM-FINAL-RETURN.                     
088200     MOVE WS-SUM-MAX-RET-VE      TO SUM-MAX-RETURN.                       
088300     MOVE WS-SUM-MAX-DD-VE       TO SUM-MAX-DRAWDOWN.                     
088400     PERFORM 3310-CALC-PROMEDIOS                                          
088500        THRU 3310-CALC-PROMEDIOS-FIN.                                     
088600     MOVE WS-SUM-DETALLE          TO WS-SAL-RESUMEN.                      
088700     WRITE WS-SAL-RESUMEN.                                                
088800                                                                          
088900 3300-ARMAR-RESUMEN-FIN.                                                  
089000     EXIT.                                                                
089100*----------------------------------------------------------------*        
089200*    PROMEDIO = SUMA / CANTIDAD, REDONDEADO; SI CANTIDAD ES CERO          
089300*    EL PROMEDIO QUEDA EN CERO (NO SE DIVIDE, EVITA SIZE ERROR).          
089400*    ANTES DE REQ-0406 EL COMPUTE TRUNCABA EN VEZ DE REDONDEAR.           
089500*----------------------------------------------------------------*        
089600 3310-CALC-PROMEDIOS.                                                     
089700                                                                          
089800*    SIN TRADES DE ESTE LADO EN LA CORRIDA LOS TRES PROMEDIOS             
089900*    QUEDAN EN CERO.                                                      
090000     IF SUM-TRADE-COUNT = ZERO                                            
090100         MOVE ZERO TO SUM-AVG-FINAL-RETURN                                
090200         MOVE ZERO TO SUM-AVG-MAX-RETURN                                  
090300         MOVE ZERO TO SUM-AVG-MAX-DRAWDOWN                                
090400     ELSE                                                                 
090500*        PROMEDIO DE FINAL-RETURN.                                        
090600         COMPUTE WS-PROMEDIO-AUX ROUNDED =                                
090700                 SUM-FINAL-RETURN / SUM-TRADE-COUNT                       
090800         MOVE WS-PROMEDIO-AUX TO SUM-AVG-FINAL-RETURN                     
090900*        PROMEDIO DE MAX-RETURN.                                          
091000         COMPUTE WS-PROMEDIO-AUX ROUNDED =                                
091100                 SUM-MAX-RETURN / SUM-TRADE-COUNT                         
091200         MOVE WS-PROMEDIO-AUX TO SUM-AVG-MAX-RETURN                       
091300*        PROMEDIO DE MAX-DRAWDOWN.                                        
091400         COMPUTE WS-PROMEDIO-AUX ROUNDED =                                
091500                 SUM-MAX-DRAWDOWN / SUM-TRADE-COUNT                       
091600         MOVE WS-PROMEDIO-AUX TO SUM-AVG-MAX-DRAWDOWN                     
091700     END-IF.                                                              
091800                                                                          
091900 3310-CALC-PROMEDIOS-FIN.                                                 
092000     EXIT.                                                                
092100*----------------------------------------------------------------*        
092200 END PROGRAM TRDWNBAT.                                                    
