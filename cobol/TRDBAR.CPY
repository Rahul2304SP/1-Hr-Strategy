000100*----------------------------------------------------------------*        
000200*  TRDBAR.CPY                                                             
000300*  LAYOUT DE REGISTRO DE BARRA HORARIA DE UN TRADE (COMPRA O              
000400*  VENTA EN CORTO).  UNA BARRA POR HORA DENTRO DE UN TRADE; EL            
000500*  TRADE_DAY ES LA CLAVE DE RUPTURA DE CONTROL -- UN CAMBIO DE            
000600*  TRADE_DAY INDICA QUE COMIENZA UN TRADE NUEVO.                          
000700*----------------------------------------------------------------*        
000800*    PRECIO DE APERTURA DE LA BARRA HORARIA.  EL SIGNO VA SEPARADO        
000900*    A LA IZQUIERDA (SIGN LEADING SEPARATE) PORQUE EL ARCHIVO ES          
001000*    LINE SEQUENTIAL Y SE IMPRIME/AUDITA TAL COMO VIENE EN DISCO.         
001100 01  WS-BAR-RECORD.                                                       
001200     05  BAR-OPEN              PIC S9(7)V9(4)                             
001300                                SIGN LEADING SEPARATE.                    
001400*    PRECIO MAS ALTO ALCANZADO DURANTE LA HORA.                           
001500     05  BAR-HIGH              PIC S9(7)V9(4)                             
001600                                SIGN LEADING SEPARATE.                    
001700*    PRECIO MAS BAJO ALCANZADO DURANTE LA HORA.                           
001800     05  BAR-LOW               PIC S9(7)V9(4)                             
001900                                SIGN LEADING SEPARATE.                    
002000*    PRECIO DE CIERRE DE LA BARRA; LA BARRA QUE CIERRA EL TRADE           
002100*    APORTA SU BAR-CLOSE COMO EXIT-PRICE DEL TRADE.                       
002200     05  BAR-CLOSE             PIC S9(7)V9(4)                             
002300                                SIGN LEADING SEPARATE.                    
002400*    LADO DE LA ESTRATEGIA; CONSTANTE DENTRO DE UN MISMO TRADE.           
002500*    SOLO DOS VALORES VALIDOS, CONTROLADOS POR LOS 88 DE ABAJO.           
002600     05  BAR-DIRECTION         PIC X(05).                                 
002700         88  BAR-DIR-COMPRA            VALUE 'buy  '.                     
002800         88  BAR-DIR-VENTA             VALUE 'short'.                     
002900*    PRECIO DE ENTRADA DE LA ESTRATEGIA; CONSTANTE DENTRO DEL             
003000*    TRADE Y TOMADO UNICAMENTE DE LA PRIMERA BARRA LEIDA.                 
003100     05  BAR-ENTRY-PRICE       PIC S9(7)V9(4)                             
003200                                SIGN LEADING SEPARATE.                    
003300*    FECHA EN QUE SE EJECUTO EL TRADE (AAAA-MM-DD); ES LA CLAVE DE        
003400*    RUPTURA QUE USA EL DRIVER PARA SABER CUANDO EMPIEZA UN TRADE.        
003500     05  BAR-TRADE-DAY         PIC X(10).                                 
003600*    FECHA EN QUE SE GENERO LA SENAL QUE ORIGINO EL TRADE; PUEDE          
003700*    SER ANTERIOR AL TRADE-DAY SI LA SENAL SE DISPARO DE NOCHE.           
003800     05  BAR-SIGNAL-DAY        PIC X(10).                                 
003900     05  FILLER                PIC X(15).                                 
004000*----------------------------------------------------------------*        
004100*  VISTA ALTERNATIVA DEL TRADE-DAY PARA ARMAR MENSAJES DE ABEND           
004200*  Y VALIDACIONES DE FORMATO (AAAA-MM-DD).  AGREGADA 19-02-98.            
004300*----------------------------------------------------------------*        
004400 01  WS-BAR-TRADE-DAY-PARTS REDEFINES WS-BAR-RECORD.                      
004500*    CUBRE OPEN/HIGH/LOW/CLOSE/DIRECTION/ENTRY-PRICE SIN USARLOS.         
004600     05  FILLER                PIC X(60).                                 
004700     05  FILLER                PIC X(05).                                 
004800*    AAAA DEL TRADE-DAY; USADO POR TRDVALBR PARA CHEQUEAR QUE LA          
004900*    FECHA NO LLEGO EN BLANCO (REQ-0092).                                 
005000     05  TDP-ANIO              PIC X(04).                                 
005100     05  FILLER                PIC X(01).                                 
005200*    MES DEL TRADE-DAY (01-12).                                           
005300     05  TDP-MES               PIC X(02).                                 
005400     05  FILLER                PIC X(01).                                 
005500*    DIA DEL TRADE-DAY (01-31).                                           
005600     05  TDP-DIA               PIC X(02).                                 
005700*    CUBRE EL SIGNAL-DAY COMPLETO Y EL FILLER DE WS-BAR-RECORD.           
005800     05  FILLER                PIC X(25).                                 
